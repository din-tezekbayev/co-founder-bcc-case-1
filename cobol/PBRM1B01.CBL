000100******************************************************************
000200* FECHA       : 05/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PRODUCTOS BANCARIOS - PERSONALIZACION            *
000500* PROGRAMA    : PBRM1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE PERSONALIZACION DE PRODUCTOS BANCARIOS. *
000800*             : LEE EL MAESTRO DE CLIENTES Y, POR CADA CLIENTE,  *
000900*             : SUS TRANSACCIONES DE TARJETA Y TRANSFERENCIAS DE *
001000*             : LOS ULTIMOS 3 MESES (LOS TRES ARCHIVOS VIENEN    *
001100*             : ORDENADOS POR CODIGO DE CLIENTE, CO-LECTURA POR  *
001200*             : QUIEBRE DE CONTROL).  DETECTA SENALES DE         *
001300*             : COMPORTAMIENTO, CALCULA EL BENEFICIO ANUAL       *
001400*             : ESTIMADO DE CADA UNO DE LOS 10 PRODUCTOS DEL     *
001500*             : CATALOGO, RANKEA LOS 4 MEJORES (EXCLUYENDO EL    *
001600*             : PRODUCTO ACTUAL DEL CLIENTE) Y EMITE EL REPORTE  *
001700*             : DE RECOMENDACIONES, LOS LISTADOS DE AUDITORIA DE *
001800*             : SENALES Y BENEFICIOS, Y EL RESUMEN DE CORRIDA.   *
001900* ARCHIVOS    : PBCLIE=E,PBTRAN=E,PBTRAF=E,PBRECL=S,PBSGDL=S     *
002000*             : PBBNDL=S,PBRSUM=S                                *
002100* ACCION (ES) : P=PROCESA, R=REPORTE                             *
002200* INSTALADO   : DD/MM/AAAA                                       *
002300* BPM/RATIONAL: 244071                                           *
002400* NOMBRE      : MOTOR DE RECOMENDACION DE PRODUCTOS BANCARIOS    *
002500* DESCRIPCION : CORRIDA DIARIA UNICA, SIN PARAMETROS DE ENTRADA  *
002600******************************************************************
002700*                 H I S T O R I A L   D E   C A M B I O S
002800******************************************************************
002900*   2024-02-05 EEDR TKT-44101  VERSION INICIAL DEL PROGRAMA      *TKT44101
003000*   2024-02-08 EEDR TKT-44105  SE AGREGA CATALOGO PBCAT (10      *TKT44105
003100*                              PRODUCTOS) Y TABLA DE CATEGORIAS  *TKT44105
003200*   2024-02-11 EEDR TKT-44110  SE AGREGA LISTADO DE SENALES      *TKT44110
003300*                              (PBSGDL) PARA AUDITORIA           *TKT44110
003400*   2024-02-14 EEDR TKT-44118  SE AGREGA LISTADO DE BENEFICIOS   *TKT44118
003500*                              (PBBNDL)                          *TKT44118
003600*   2024-02-20 EEDR TKT-44130  SE AGREGA REPORTE DE              *TKT44130
003700*                              RECOMENDACIONES (PBRECL)          *TKT44130
003800*   2024-02-22 EEDR TKT-44140  SE AGREGA RESUMEN DE CORRIDA      *TKT44140
003900*                              (PBRSUM) Y ESTADISTICAS           *TKT44140
004000*   2024-03-18 EEDR TKT-44288  SE AGREGA DESGLOSE DE CIUDAD EN   *TKT44288
004100*                              EL MAESTRO DE CLIENTES            *TKT44288
004200*   2024-04-02 EEDR TKT-44350  SE AGREGA PRODUCTO ACTUAL Y 88S   *TKT44350
004300*                              DE TIPO DE TRANSFERENCIA          *TKT44350
004400*   2024-04-02 EEDR TKT-44351  SE AGREGA INDICADOR DE MOVIMIENTO *TKT44351
004500*                              DE CREDITO (MORA/CUOTA)           *TKT44351
004600*   2024-05-09 EEDR TKT-44402  CORRECCION: LA VOLATILIDAD DE     *TKT44402
004700*                              GASTO CONSIDERA TODAS LAS         *TKT44402
004800*                              TRANSACCIONES, NO SOLO LAS KZT    *TKT44402
004900*   2024-06-14 EEDR TKT-44471  CORRECCION: TOPE DE CASHBACK      *TKT44471
005000*                              ANUAL DE LA TARJETA PREMIUM       *TKT44471
005100*   2024-07-01 EEDR TKT-44502  SE AGREGA SENAL DE ORO            *TKT44502
005200*                              (GOLD-INVESTMENT-CANDIDATE)       *TKT44502
005300*   2024-08-19 EEDR TKT-44560  SE AJUSTA EL REDONDEO COMERCIAL   *TKT44560
005400*                              A 2 DECIMALES EN TODOS LOS        *TKT44560
005500*                              MONTOS FINALES DE BENEFICIO       *TKT44560
005600*   1998-11-02 PEDR TKT-09112  AJUSTE DE SIGLO: LA RUTINA DE     *TKT09112
005700*                              FECHA DEL SISTEMA YA DEVUELVE     *TKT09112
005800*                              ANIO DE 4 DIGITOS (Y2K)           *TKT09112
005905*   2025-01-22 EEDR TKT-44621  SE AGREGA INTERRUPTOR DE TRAZA    *TKT44621
005910*                              (UPSI-0) PARA DEPURACION EN QA    *TKT44621
005915*   2026-02-03 MFLG TKT-44910  910-ERROR-ARCHIVO PASA A DESPACHO *TKT44910
005920*                              POR FILE STATUS (FIN DE ARCHIVO   *TKT44910
005925*                              VS ERROR PERMANENTE VS GENERICO), *TKT44910
005930*                              AL ESTILO DE DEBD1R00             *TKT44910
005935*   2026-02-10 MFLG TKT-44920  SE AGREGAN CONTADORES DE NIVEL 77 *TKT44920
005940*                              PARA EL FILE STATUS DE LA RUTINA  *TKT44920
005945*                              DE ERROR Y EL TOTAL DE SENALES    *TKT44920
005950*                              EMITIDAS EN EL LISTADO PBSGDL     *TKT44920
005955*   2026-02-16 MFLG TKT-44930  SE AGREGA EL ID DE PRODUCTO A     *TKT44930
005960*                              PBBNDL Y EL RANGO/ID DE PRODUCTO  *TKT44930
005965*                              POR CASILLERO A PBRECL, AMBOS     *TKT44930
005970*                              AUSENTES DESDE LA VERSION INICIAL *TKT44930
006100******************************************************************
006200 IDENTIFICATION DIVISION.
006300 PROGRAM-ID.                     PBRM1B01.
006400 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
006500 INSTALLATION.                   BANCO - DEPARTAMENTO DE
006600                                  PRODUCTOS BANCARIOS.
006700 DATE-WRITTEN.                   05/02/2024.
006800 DATE-COMPILED.
006900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01                   IS TOP-OF-FORM
007500     CLASS CLASE-NUMERICA  IS '0' THRU '9'
007600     UPSI-0 ON STATUS IS   WKS-TRAZA-ACTIVADA
007700             OFF STATUS IS WKS-TRAZA-DESACTIVADA.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*----------------------------------------------------------------*
008100*    A R C H I V O S   D E   E N T R A D A                       *
008200*----------------------------------------------------------------*
008300     SELECT PBCLIE  ASSIGN   TO PBCLIE
008400            ORGANIZATION     IS LINE SEQUENTIAL
008500            FILE STATUS      IS FS-PBCLIE.
008600     SELECT PBTRAN  ASSIGN   TO PBTRAN
008700            ORGANIZATION     IS LINE SEQUENTIAL
008800            FILE STATUS      IS FS-PBTRAN.
008900     SELECT PBTRAF  ASSIGN   TO PBTRAF
009000            ORGANIZATION     IS LINE SEQUENTIAL
009100            FILE STATUS      IS FS-PBTRAF.
009200*----------------------------------------------------------------*
009300*    A R C H I V O S   D E   S A L I D A                         *
009400*----------------------------------------------------------------*
009500     SELECT PBRECL  ASSIGN   TO PBRECL
009600            ORGANIZATION     IS LINE SEQUENTIAL
009700            FILE STATUS      IS FS-PBRECL.
009800     SELECT PBSGDL  ASSIGN   TO PBSGDL
009900            ORGANIZATION     IS LINE SEQUENTIAL
010000            FILE STATUS      IS FS-PBSGDL.
010100     SELECT PBBNDL  ASSIGN   TO PBBNDL
010200            ORGANIZATION     IS LINE SEQUENTIAL
010300            FILE STATUS      IS FS-PBBNDL.
010400     SELECT PBRSUM  ASSIGN   TO PBRSUM
010500            ORGANIZATION     IS LINE SEQUENTIAL
010600            FILE STATUS      IS FS-PBRSUM.
010700******************************************************************
010800 DATA DIVISION.
010900 FILE SECTION.
011000******************************************************************
011100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011200******************************************************************
011300*   MAESTRO DE CLIENTES.
011400*   TRANSACCIONES DE TARJETA (3 MESES).
011500*   TRANSFERENCIAS DE CUENTA (3 MESES).
011600*   REPORTE DE RECOMENDACIONES.
011700*   LISTADO DE SENALES (DEBUG).
011800*   LISTADO DE BENEFICIOS (DEBUG).
011900*   RESUMEN DE CORRIDA.
012000 FD  PBCLIE
012100     LABEL RECORD STANDARD.
012200     COPY PBCLIE.
012300 FD  PBTRAN
012400     LABEL RECORD STANDARD.
012500     COPY PBTRAN.
012600 FD  PBTRAF
012700     LABEL RECORD STANDARD.
012800     COPY PBTRAF.
012900 FD  PBRECL
013000     LABEL RECORD STANDARD.
013100     COPY PBRECL.
013200 FD  PBSGDL
013300     LABEL RECORD STANDARD.
013400     COPY PBSGDL.
013500 FD  PBBNDL
013600     LABEL RECORD STANDARD.
013700     COPY PBBNDL.
013800 FD  PBRSUM
013900     LABEL RECORD STANDARD.
014000     COPY PBRSUM.
014100 WORKING-STORAGE SECTION.
014110******************************************************************
014120*     C O N T A D O R E S   D E   N I V E L   7 7               *TKT44920
014130*     ( U S O   L O C A L ,   N O   A G R U P A D O )           *TKT44920
014140******************************************************************
014150 77  WKS-77-ULTIMO-FS           PIC X(02) VALUE SPACES.
014160*        FILE STATUS DE LA OPERACION QUE DISPARO 910-ERROR-     *TKT44910
014170*        ARCHIVO, USADO PARA EL DESPACHO POR GO TO DE LA RUTINA *TKT44910
014180 77  WKS-77-CONTADOR-SENALES    PIC 9(06) COMP VALUE ZERO.
014190*        TOTAL DE SENALES ESCRITAS EN PBSGDL, SE MUESTRA EN     *TKT44920
014195*        CONSOLA AL CIERRE DEL PROCESO CUANDO UPSI-0 ESTA ON    *TKT44920
014200******************************************************************
014300*           RECURSOS RUTINAS DE FILE STATUS                      *
014400******************************************************************
014500 01  WKS-FS-STATUS.
014600     05  FS-PBCLIE               PIC X(02) VALUE '00'.
014700     05  FS-PBTRAN               PIC X(02) VALUE '00'.
014800     05  FS-PBTRAF               PIC X(02) VALUE '00'.
014900     05  FS-PBRECL               PIC X(02) VALUE '00'.
015000     05  FS-PBSGDL               PIC X(02) VALUE '00'.
015100     05  FS-PBBNDL               PIC X(02) VALUE '00'.
015200     05  FS-PBRSUM               PIC X(02) VALUE '00'.
015300*        VARIABLES RUTINA DE REPORTE DE ERRORES DE ARCHIVO
015400     05  PROGRAMA                PIC X(08) VALUE 'PBRM1B01'.
015500     05  ARCHIVO                 PIC X(08) VALUE SPACES.
015600     05  ACCION                  PIC X(10) VALUE SPACES.
015700******************************************************************
015800*              INTERRUPTORES DE CONTROL DEL PROCESO              *
015900******************************************************************
016000 01  WKS-INDICADORES-FIN.
016100     05  WKS-FIN-PBCLIE          PIC X(01) VALUE 'N'.
016200         88  FIN-PBCLIE                VALUE 'S'.
016300     05  WKS-FIN-PBTRAN          PIC X(01) VALUE 'N'.
016400         88  FIN-PBTRAN                VALUE 'S'.
016500     05  WKS-FIN-PBTRAF          PIC X(01) VALUE 'N'.
016600         88  FIN-PBTRAF                VALUE 'S'.
016700     05  WKS-CLIENTE-SIN-DATOS   PIC X(01) VALUE 'N'.
016800         88  CLIENTE-SIN-DATOS         VALUE 'S'.
016900 01  WKS-TRAZA-SWITCH            PIC X(01) VALUE 'N'.
017000     88  WKS-TRAZA-ACTIVADA            VALUE 'S'.
017100     88  WKS-TRAZA-DESACTIVADA         VALUE 'N'.
017200******************************************************************
017300*               CATALOGO DE PRODUCTOS (10), EN MEMORIA           *
017400******************************************************************
017500     COPY PBCAT.
017600******************************************************************
017700*          CONSTANTES DE TIPO DE CAMBIO Y NEGOCIO                *
017800******************************************************************
017900 01  WKS-CONSTANTES.
018000     05  WKS-TASA-USD            PIC 9(05)V99 VALUE 450.
018100     05  WKS-TASA-EUR            PIC 9(05)V99 VALUE 500.
018200     05  WKS-TASA-RUB            PIC 9(05)V99 VALUE 5.
018300     05  WKS-MESES-VENTANA       PIC 9(01) COMP VALUE 3.
018400     05  WKS-FACTOR-ANUAL        PIC 9(01) COMP VALUE 4.
018500******************************************************************
018600*     C O N T R O L   D E   Q U I E B R E   D E   C L I E N T E  *
018700******************************************************************
018800 01  WKS-CONTROL-CLIENTE.
018900     05  WKS-CLIENTE-CLAVE       PIC 9(06) COMP.
019000     05  WKS-CLIENTE-NOMBRE      PIC X(30).
019100     05  WKS-CLIENTE-ESTADO      PIC X(20).
019200     05  WKS-CLIENTE-CIUDAD      PIC X(20).
019300     05  WKS-CLIENTE-EDAD        PIC 9(03) COMP.
019400     05  WKS-CLIENTE-SALDO       PIC S9(11)V99.
019500******************************************************************
019600*     A N A L I T I C A   D E L   C L I E N T E   (1 JUEGO)      *
019700******************************************************************
019800 01  WKS-ANALITICA-CLIENTE.
019900     05  WKS-GASTO-TOTAL         PIC S9(11)V99.
020000     05  WKS-GASTO-MENSUAL       PIC S9(11)V99.
020100     05  WKS-GASTO-VIAJES        PIC S9(11)V99.
020200     05  WKS-GASTO-EXTRANJERO    PIC S9(11)V99.
020300     05  WKS-GASTO-PREMIUM-CAT   PIC S9(11)V99.
020400     05  WKS-GASTO-ONLINE        PIC S9(11)V99.
020500     05  WKS-GASTO-JOYERIA       PIC S9(11)V99.
020600     05  WKS-GASTO-TOP3          PIC S9(11)V99.
020700     05  WKS-SCORE-FX            PIC 9V9999.
020800     05  WKS-VOLATILIDAD-GASTO   PIC 9V9999.
020900     05  WKS-PRODUCTO-ACTUAL     PIC X(30).
021000     05  WKS-TIENE-CREDITO-SW    PIC X(01) VALUE 'N'.
021100         88  WKS-CON-CREDITO           VALUE 'S'.
021200*        CONTADORES DE FRECUENCIA (CANTIDAD DE REGISTROS)
021300     05  WKS-CUENTA-VIAJES       PIC 9(05) COMP.
021400     05  WKS-CUENTA-EXTRANJERO   PIC 9(05) COMP.
021500     05  WKS-CUENTA-PREMIUM-CAT  PIC 9(05) COMP.
021600     05  WKS-CUENTA-ONLINE       PIC 9(05) COMP.
021700*        ACUMULADOS DE TRANSFERENCIAS POR TIPO (SOLO KZT)
021800     05  WKS-TRF-IN-TOTAL        PIC S9(11)V99.
021900     05  WKS-TRF-OUT-TOTAL       PIC S9(11)V99.
022000     05  WKS-TRF-KZT-TOTAL       PIC S9(11)V99.
022100     05  WKS-TRF-FX-TOTAL        PIC S9(11)V99.
022150*        SALIDAS A CASA DE CAMBIO, USADO EN EL INDICE DE FX
022200     05  WKS-TRF-OUT-FX          PIC S9(11)V99.
022250*        SALIDAS POR CAJERO AUTOMATICO, USADO EN LA TARJETA PREMIUM
022300     05  WKS-TRF-OUT-ATM         PIC S9(11)V99.
022350*        SALIDAS POR TRANSFERENCIA ENTRE PERSONAS (P2P)
022400     05  WKS-TRF-OUT-P2P         PIC S9(11)V99.
022450*        SALIDAS CARGADAS A TARJETA, SE SUMA A P2P PARA EL AHORRO
022460*        DE COMISION DE LA TARJETA PREMIUM
022500     05  WKS-TRF-OUT-CARD        PIC S9(11)V99.
022550*        SALIDAS HACIA PRODUCTOS DE DEPOSITO PROPIO
022600     05  WKS-TRF-OUT-DEPOSITO    PIC S9(11)V99.
022650*        SALIDAS POR DESEMBOLSO DE PRESTAMOS
022700     05  WKS-TRF-OUT-PRESTAMO    PIC S9(11)V99.
022750*        SALIDAS POR PAGO DE TARJETA DE CREDITO
022800     05  WKS-TRF-OUT-TARJ-PAGO   PIC S9(11)V99.
022850*        SALIDAS POR CUOTAS DE PRESTAMO
022900     05  WKS-TRF-OUT-CUOTA       PIC S9(11)V99.
022950*        SALIDAS HACIA PRODUCTOS DE INVERSION (REGLA DE SENAL 13)
023000     05  WKS-TRF-OUT-INVERSION   PIC S9(11)V99.
023050*        ENTRADAS DESDE PRODUCTOS DE INVERSION (REGLA DE SENAL 13)
023100     05  WKS-TRF-IN-INVERSION    PIC S9(11)V99.
023200     05  WKS-CUENTA-ATM          PIC 9(05) COMP.
023300     05  WKS-CUENTA-REPAGO       PIC 9(05) COMP.
023400******************************************************************
023500*     T A B L A   D E   C A T E G O R I A S   D E   G A S T O    *
023600*     (CRECE SEGUN LAS CATEGORIAS QUE TRAIGA EL CLIENTE)         *
023700******************************************************************
023800 01  WKS-TABLA-CATEGORIAS.
023900     05  WKS-CAT-CANTIDAD        PIC 9(02) COMP VALUE 0.
024000     05  WKS-CAT-ENTRADA OCCURS 0 TO 40 TIMES
024100                         DEPENDING ON WKS-CAT-CANTIDAD
024200                         INDEXED BY WKS-CAT-IDX.
024300         10  WKS-CAT-NOMBRE      PIC X(30).
024400         10  WKS-CAT-MONTO       PIC S9(11)V99.
024500         10  WKS-CAT-FRECUENCIA  PIC 9(05) COMP.
024600******************************************************************
024700*     T A B L A   D E   M E S E S   ( V O L A T I L I D A D )    *
024800******************************************************************
024900 01  WKS-TABLA-MESES.
025000     05  WKS-MES-CANTIDAD        PIC 9(01) COMP VALUE 0.
025100     05  WKS-MES-ENTRADA OCCURS 0 TO 6 TIMES
025200                         DEPENDING ON WKS-MES-CANTIDAD
025300                         INDEXED BY WKS-MES-IDX.
025400         10  WKS-MES-CLAVE       PIC X(06).
025500         10  WKS-MES-MONTO       PIC S9(11)V99.
025600******************************************************************
025700*   T A B L A   D E   B E N E F I C I O S                        *
025800*   (SE ARMA EN LA 500, SE ORDENA Y SE LEE EN LA 600)            *
025900******************************************************************
026000 01  WKS-TABLA-BENEFICIOS.
026100     05  WKS-BEN-CANTIDAD        PIC 9(02) COMP VALUE 0.
026200     05  WKS-BEN-ENTRADA OCCURS 0 TO 10 TIMES
026300                         DEPENDING ON WKS-BEN-CANTIDAD
026400                         INDEXED BY WKS-BEN-IDX.
026500         10  WKS-BEN-ID-PRODUCTO     PIC 9(02).
026600         10  WKS-BEN-NOMBRE-PRODUCTO PIC X(30).
026700         10  WKS-BEN-MONTO           PIC S9(11)V99.
026800         10  WKS-BEN-TIPO            PIC X(20).
026900         10  WKS-BEN-CONFIANZA       PIC 9V99.
027000         10  WKS-BEN-RAZON           PIC X(80).
027100******************************************************************
027200*     A R E A   D E   I N T E R C A M B I O   P A R A   E L      *
027300*     O R D E N A M I E N T O   ( B U R B U J A )   D E   LA     *
027400*     TABLA DE BENEFICIOS, DESCENDENTE POR WKS-BEN-MONTO         *
027500******************************************************************
027600 01  WKS-BEN-SWAP.
027700     05  WKS-BEN-SWAP-ID         PIC 9(02).
027800     05  WKS-BEN-SWAP-NOMBRE     PIC X(30).
027900     05  WKS-BEN-SWAP-MONTO      PIC S9(11)V99.
028000     05  WKS-BEN-SWAP-TIPO       PIC X(20).
028100     05  WKS-BEN-SWAP-CONFIANZA  PIC 9V99.
028200     05  WKS-BEN-SWAP-RAZON      PIC X(80).
028300******************************************************************
028400*     E S T A D I S T I C A S   A C U M U L A D A S   D E   LA   *
028500*     C O R R I D A   C O M P L E T A   ( T O D O S   L O S      *
028600*     C L I E N T E S )                                          *
028700******************************************************************
028800 01  WKS-ESTADISTICAS-CORRIDA.
028900     05  WKS-TOTAL-CLIENTES      PIC 9(06) COMP VALUE 0.
029000     05  WKS-CLIENTES-CON-RECOM  PIC 9(06) COMP VALUE 0.
029100     05  WKS-SUMA-TOP1-BENEFICIO PIC S9(11)V99 VALUE 0.
029200     05  WKS-CANT-TOP1-BENEFICIO PIC 9(06) COMP VALUE 0.
029300     05  WKS-SUMA-POTENCIAL      PIC S9(11)V99 VALUE 0.
029400     05  WKS-CONTEO-PRODUCTO OCCURS 10 TIMES
029500                         INDEXED BY WKS-CP-IDX
029600                         PIC 9(06) COMP.
029700     05  WKS-TASA-RECOMENDACION  PIC 999V9.
029800     05  WKS-BENEFICIO-PROMEDIO  PIC S9(11)V99.
029900******************************************************************
030000*     A R E A   D E   T R A B A J O   P A R A   F E C H A S      *
030100*     (SE USA PARA DESGLOSAR LA LLAVE DE MES AAAA-MM)            *
030200******************************************************************
030300 01  WKS-FECHA-TRABAJO.
030400     05  WKS-FECHA-TRABAJO-ANIO  PIC X(04).
030500     05  WKS-FECHA-TRABAJO-MES   PIC X(02).
030600 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
030700     05  WKS-FECHA-TRABAJO-CLAVE PIC X(06).
030800******************************************************************
030900*     A R E A   D E   T R A Z A   D E L   S A L D O   D E L      *
031000*     C L I E N T E   (SOLO SE MUESTRA CON UPSI-0 ACTIVADO)      *
031100******************************************************************
031200 01  WKS-SALDO-TRAZA.
031300     05  WKS-SALDO-TRAZA-VALOR   PIC S9(11)V99.
031400 01  WKS-SALDO-TRAZA-R REDEFINES WKS-SALDO-TRAZA.
031500     05  FILLER                  PIC X(12).
031600     05  WKS-SALDO-TRAZA-SIGNO   PIC X(01).
031700******************************************************************
031800*     C A M P O S   D E   T R A B A J O   D E L   C A L C U L O  *
031900*     D E   S E N A L E S   Y   B E N E F I C I O S              *
032000******************************************************************
032100 01  WKS-CAMPOS-CALCULO.
032200     05  WKS-GASTO-MENSUAL-PR    PIC S9(11)V99.
032300     05  WKS-GASTO-MENSUAL-PREM  PIC S9(11)V99.
032400     05  WKS-INFLOW-TOTAL        PIC S9(11)V99.
032500     05  WKS-OUTFLOW-TOTAL       PIC S9(11)V99.
032600     05  WKS-BRECHA-FLUJO        PIC S9(11)V99.
032700     05  WKS-RAZON-SALDO-GASTO   PIC 9(05)V99.
032800     05  WKS-DISPONIBLE-DEPO     PIC S9(11)V99.
032900     05  WKS-DISPONIBLE-MULTI    PIC S9(11)V99.
033000     05  WKS-DISPONIBLE-INV      PIC S9(11)V99.
033100     05  WKS-MONTO-PRESTAMO      PIC S9(11)V99.
033200     05  WKS-TASA-BANCO          PIC 9V9999.
033300     05  WKS-TASA-BASE-PREMIUM   PIC 9V9999.
033400     05  WKS-DEPOSITO-POTENCIAL  PIC S9(11)V99.
033500     05  WKS-DEPOSITO-EFECTIVO   PIC S9(11)V99.
033600     05  WKS-CASHBACK-BASE       PIC S9(11)V99.
033700     05  WKS-CASHBACK-PREMIUM    PIC S9(11)V99.
033800     05  WKS-CASHBACK-TOTAL      PIC S9(11)V99.
033900     05  WKS-AHORRO-ATM          PIC S9(11)V99.
034000     05  WKS-AHORRO-TRANSF       PIC S9(11)V99.
034100     05  WKS-VOLUMEN-FX          PIC S9(11)V99.
034200     05  WKS-AHORRO-FX           PIC S9(11)V99.
034300     05  WKS-OPTIMIZACION-FX     PIC S9(11)V99.
034400     05  WKS-BASE-ORO            PIC S9(11)V99.
034500     05  WKS-ASIGNACION-ORO      PIC S9(11)V99.
034600     05  WKS-ACTIVIDAD-INVERSION PIC S9(11)V99.
034650     05  WKS-VALOR-CREDITO       PIC S9(11)V99.
034700     05  WKS-CANTIDAD-CATEGORIAS PIC 9(02) COMP.
034800*        CAMPOS PARA CALCULO DE VOLATILIDAD (DESVIACION ESTANDAR)
034900     05  WKS-MEDIA-MENSUAL       PIC S9(11)V9999.
035000     05  WKS-SUMA-DIFERENCIAS    PIC S9(15)V9999.
035100     05  WKS-VARIANZA            PIC S9(11)V9999.
035200     05  WKS-DESVIACION          PIC S9(11)V9999.
035300     05  WKS-DIFERENCIA-MES      PIC S9(11)V9999.
035400*        SUBINDICES Y CONTADORES DE PROPOSITO GENERAL
035500     05  WKS-I                   PIC 9(02) COMP.
035600     05  WKS-J                   PIC 9(02) COMP.
035700     05  WKS-TOP1-PRODUCTO       PIC X(30).
035800     05  WKS-TOP1-MONTO          PIC S9(11)V99.
035900     05  WKS-RANGO-ACTUAL        PIC 9(01) COMP.
036000     05  WKS-CUENTA-TRANSACC     PIC 9(06) COMP.
036100     05  WKS-CUENTA-TRANSFER     PIC 9(06) COMP.
036200     05  WKS-SUMA-MENSUAL-TOTAL  PIC S9(11)V9999.
036300     05  WKS-SCORE-FX-DENOM      PIC S9(11)V99.
036400     05  WKS-SW-ENCONTRADO       PIC X(01).
036500         88  WKS-ENCONTRADO            VALUE 'S'.
036600         88  WKS-NO-ENCONTRADO         VALUE 'N'.
036700     05  WKS-PUNTERO             PIC 9(02) COMP.
036800     05  WKS-CONTADOR-ESP        PIC 9(02) COMP.
036900     05  WKS-RAZON-PTR           PIC 9(02) COMP.
037000     05  WKS-FX-VOLUMEN-ANUAL    PIC S9(11)V99.
037100******************************************************************
037200*     A R E A   D E   I N T E R C A M B I O   P A R A   E L      *
037300*     O R D E N A M I E N T O   D E   L A   T A B L A   D E      *
037400*     C A T E G O R I A S   ( T O P - 3 ,   D E S C E N D E N T E)
037500******************************************************************
037600 01  WKS-CAT-SWAP.
037700     05  WKS-CAT-SWAP-NOMBRE     PIC X(30).
037800     05  WKS-CAT-SWAP-MONTO      PIC S9(11)V99.
037900     05  WKS-CAT-SWAP-FRECUENCIA PIC 9(05) COMP.
038000******************************************************************
038100*     L I N E A   D E   R E P O R T E   ( A R E A   D E          *
038200*     F O R M A T E O   P A R A   E L   R E S U M E N )          *
038300******************************************************************
038400 01  WKS-LINEA-EDITADA          PIC Z,ZZZ,ZZZ,ZZ9.99-.
038500 01  WKS-PORCENTAJE-EDITADO     PIC ZZ9.9.
038600 01  WKS-NIVEL-EDITADO          PIC 9.
038700 01  WKS-CONTADOR-EDITADO       PIC ZZZ,ZZ9.
038800 01  WKS-RANGO-TOP5             PIC 9.
038900******************************************************************
039000*     T A B L A   D E   P R O D U C T O S   M A S                *
039100*     R E C O M E N D A D O S   ( T O P - 5   F I N A L )        *
039200******************************************************************
039300 01  WKS-TABLA-TOP5.
039400     05  WKS-TOP5-ENTRADA OCCURS 5 TIMES INDEXED BY WKS-T5-IDX.
039500         10  WKS-TOP5-NOMBRE     PIC X(30).
039600         10  WKS-TOP5-CONTEO     PIC 9(06) COMP.
039700******************************************************************
039800*     T A B L A   D E   T R A B A J O   P A R A   O R D E N A R  *
039900*     L O S   1 0   P R O D U C T O S   D E L   C A T A L O G O  *
040000*     P O R   C O N T E O   D E S C E N D E N T E  ( P A S O     *
040100*     P R E V I O   A   A R M A R   E L   T O P - 5 )            *
040200******************************************************************
040300 01  WKS-TABLA-PRODCONT.
040400     05  WKS-PC-ENTRADA OCCURS 10 TIMES.
040500         10  WKS-PC-NOMBRE       PIC X(30).
040600         10  WKS-PC-CONTEO       PIC 9(06) COMP.
040700 01  WKS-PC-SWAP.
040800     05  WKS-PC-SWAP-NOMBRE      PIC X(30).
040900     05  WKS-PC-SWAP-CONTEO      PIC 9(06) COMP.
041000******************************************************************
041100*     B E N E F I C I O   E N   P R O C E S O   ( S E   A R M A  *
041200*     A Q U I   A N T E S   D E   A G R E G A R L O   A   L A    *
041300*     T A B L A   Y   A L   L I S T A D O   D E   A U D I T O R I
041400******************************************************************
041500 01  WKS-BEN-ACTUAL.
041600     05  WKS-BEN-ACT-ID          PIC 9(02).
041700     05  WKS-BEN-ACT-NOMBRE      PIC X(30).
041800     05  WKS-BEN-ACT-MONTO       PIC S9(11)V99.
041900     05  WKS-BEN-ACT-TIPO        PIC X(20).
042000     05  WKS-BEN-ACT-CONFIANZA   PIC 9V99.
042100     05  WKS-BEN-ACT-RAZON       PIC X(80).
042200******************************************************************
042300*     R A N G O   D E   R E C O M E N D A C I O N E S   P A R A  *
042400*     E L   C L I E N T E   A C T U A L   ( H A S T A   4 )      *
042500******************************************************************
042600 01  WKS-RECOMENDACIONES.
042700     05  WKS-RECOM-CANTIDAD      PIC 9(01) COMP VALUE 0.
042800     05  WKS-RECOM-ENTRADA OCCURS 4 TIMES
042900                         INDEXED BY WKS-RECOM-IDX.
043000         10  WKS-RECOM-ID        PIC 9(02).
043100         10  WKS-RECOM-NOMBRE    PIC X(30).
043200         10  WKS-RECOM-MONTO     PIC S9(11)V99.
043300         10  WKS-RECOM-RAZON     PIC X(80).
043400******************************************************************
043500 PROCEDURE DIVISION.
043600******************************************************************
043700*     0 0 0   -   C O N T R O L   P R I N C I P A L              *
043800******************************************************************
043900 000-MAIN SECTION.
044000     PERFORM 100-APERTURA-ARCHIVOS
044100     PERFORM 105-INICIALIZA-CONTADORES
044200        THRU 105-INICIALIZA-CONTADORES-E
044300     PERFORM 200-PROCESA-CLIENTES
044400     PERFORM 800-CIERRE-Y-RESUMEN
044500     PERFORM 900-CIERRA-ARCHIVOS
044550     IF WKS-TRAZA-ACTIVADA                                      *TKT44920
044560        DISPLAY ' TRAZA - TOTAL DE SENALES EN PBSGDL: '          *TKT44920
044570                WKS-77-CONTADOR-SENALES UPON CONSOLE             *TKT44920
044580     END-IF
044600     STOP RUN.
044700 000-MAIN-E. EXIT.
044800******************************************************************
044900*     1 0 5   -   P O N E   E N   C E R O   E L   C O N T A      *
045000*     D O R   D E   R E C O M E N D A C I O N E S   P O R        *
045100*     P R O D U C T O   ( S I N   V A L U E ,   O C C U R S )    *
045200******************************************************************
045300 105-INICIALIZA-CONTADORES SECTION.
045400     PERFORM 106-LIMPIA-CONTADOR THRU 106-LIMPIA-CONTADOR-E
045500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10.
045600 105-INICIALIZA-CONTADORES-E. EXIT.
045700
045733*    PONE EN CERO UNA CASILLA DEL ACUMULADOR DE CATEGORIAS, UNA
045766*    POR CADA VUELTA DEL PERFORM VARYING DE 105.
045800 106-LIMPIA-CONTADOR SECTION.
045900     MOVE 0 TO WKS-CONTEO-PRODUCTO(WKS-I).
046000 106-LIMPIA-CONTADOR-E. EXIT.
046100******************************************************************
046200*     1 0 0   -   A P E R T U R A   D E   A R C H I V O S        *
046300******************************************************************
046400 100-APERTURA-ARCHIVOS SECTION.
046500     OPEN INPUT  PBCLIE
046600     OPEN INPUT  PBTRAN
046700     OPEN INPUT  PBTRAF
046800     OPEN OUTPUT PBRECL
046900     OPEN OUTPUT PBSGDL
047000     OPEN OUTPUT PBBNDL
047100     OPEN OUTPUT PBRSUM
047200     IF FS-PBCLIE NOT = '00'
047300        MOVE 'PBCLIE'  TO ARCHIVO
047350        MOVE FS-PBCLIE TO WKS-77-ULTIMO-FS                        TKT44910
047400        MOVE 'OPEN'    TO ACCION
047500        PERFORM 910-ERROR-ARCHIVO
047600     END-IF
047700     IF FS-PBTRAN NOT = '00'
047800        MOVE 'PBTRAN'  TO ARCHIVO
047850        MOVE FS-PBTRAN TO WKS-77-ULTIMO-FS                        TKT44910
047900        MOVE 'OPEN'    TO ACCION
048000        PERFORM 910-ERROR-ARCHIVO
048100     END-IF
048200     IF FS-PBTRAF NOT = '00'
048300        MOVE 'PBTRAF'  TO ARCHIVO
048350        MOVE FS-PBTRAF TO WKS-77-ULTIMO-FS                        TKT44910
048400        MOVE 'OPEN'    TO ACCION
048500        PERFORM 910-ERROR-ARCHIVO
048600     END-IF
048700     IF FS-PBRECL NOT = '00'
048800        MOVE 'PBRECL'  TO ARCHIVO
048850        MOVE FS-PBRECL TO WKS-77-ULTIMO-FS                        TKT44910
048900        MOVE 'OPEN'    TO ACCION
049000        PERFORM 910-ERROR-ARCHIVO
049100     END-IF
049200     IF FS-PBSGDL NOT = '00'
049300        MOVE 'PBSGDL'  TO ARCHIVO
049350        MOVE FS-PBSGDL TO WKS-77-ULTIMO-FS                        TKT44910
049400        MOVE 'OPEN'    TO ACCION
049500        PERFORM 910-ERROR-ARCHIVO
049600     END-IF
049700     IF FS-PBBNDL NOT = '00'
049800        MOVE 'PBBNDL'  TO ARCHIVO
049850        MOVE FS-PBBNDL TO WKS-77-ULTIMO-FS                        TKT44910
049900        MOVE 'OPEN'    TO ACCION
050000        PERFORM 910-ERROR-ARCHIVO
050100     END-IF
050200     IF FS-PBRSUM NOT = '00'
050300        MOVE 'PBRSUM'  TO ARCHIVO
050350        MOVE FS-PBRSUM TO WKS-77-ULTIMO-FS                        TKT44910
050400        MOVE 'OPEN'    TO ACCION
050500        PERFORM 910-ERROR-ARCHIVO
050600     END-IF
050700     DISPLAY '==========================================='
050800             UPON CONSOLE
050900     DISPLAY ' PBRM1B01 - MOTOR DE PERSONALIZACION  '
051000             UPON CONSOLE
051100     DISPLAY ' ARCHIVOS ABIERTOS CORRECTAMENTE       '
051200             UPON CONSOLE
051300     DISPLAY '==========================================='
051400             UPON CONSOLE.
051500 100-APERTURA-ARCHIVOS-E. EXIT.
051600******************************************************************
051700*     9 1 0   -   R U T I N A   D E   E R R O R   D E            *
051800*     A R C H I V O   ( A L   E S T I L O   D E B D 1 R 0 0 )    *
051850*     A PARTIR DE TKT-44910 DESPACHA POR FILE STATUS            *TKT44910
051880*     (WKS-77-ULTIMO-FS) ANTES DE CERRAR Y DETENER LA CORRIDA    *TKT44910
051900******************************************************************
052000 910-ERROR-ARCHIVO SECTION.
052010     IF WKS-77-ULTIMO-FS(1:1) = '1'
052020        GO TO 910-FIN-ARCHIVO-INESPERADO
052030     END-IF
052040     IF WKS-77-ULTIMO-FS(1:1) = '3'
052050        GO TO 910-ERROR-PERMANENTE
052060     END-IF
052070     GO TO 910-ERROR-GENERICO.
052080*
052090*    FIN DE ARCHIVO NO ESPERADO EN OPERACION DE OPEN/WRITE       *TKT44910
052095*    (FILE STATUS '1X'), TIPICO DE UN ARCHIVO DE ENTRADA VACIO   *TKT44910
052100 910-FIN-ARCHIVO-INESPERADO.
052110     DISPLAY '==========================================='
052120             UPON CONSOLE
052130     DISPLAY ' FIN DE ARCHIVO INESPERADO EN ARCHIVO: ' ARCHIVO
052140             UPON CONSOLE
052150     DISPLAY ' FILE STATUS                        : '
052160             WKS-77-ULTIMO-FS UPON CONSOLE
052170     GO TO 910-ERROR-COMUN.
052180*
052190*    ERROR PERMANENTE DE E/S (FILE STATUS '3X'), POR EJEMPLO     *TKT44910
052195*    UN DISPOSITIVO DANADO O UN DD/ALLOCATE INCORRECTO           *TKT44910
052200 910-ERROR-PERMANENTE.
052210     DISPLAY '==========================================='
052220             UPON CONSOLE
052230     DISPLAY ' ERROR PERMANENTE DE E/S EN ARCHIVO : ' ARCHIVO
052240             UPON CONSOLE
052250     DISPLAY ' FILE STATUS                        : '
052260             WKS-77-ULTIMO-FS UPON CONSOLE
052270     GO TO 910-ERROR-COMUN.
052280*
052290*    CUALQUIER OTRO FILE STATUS DISTINTO DE '00'                 *TKT44910
052300 910-ERROR-GENERICO.
052310     DISPLAY '==========================================='
052320             UPON CONSOLE
052330     DISPLAY ' ERROR DE E/S EN ARCHIVO            : ' ARCHIVO
052340             UPON CONSOLE
052350     DISPLAY ' FILE STATUS                        : '
052360             WKS-77-ULTIMO-FS UPON CONSOLE.
052370*
052380*    TRAMO COMUN A LOS TRES CASOS: DIAGNOSTICO, CIERRE DE        *TKT44910
052390*    ARCHIVOS Y FIN DE CORRIDA CON RETURN-CODE DE ERROR          *TKT44910
052400 910-ERROR-COMUN.
052410     DISPLAY ' OPERACION               : ' ACCION
052420             UPON CONSOLE
052430     DISPLAY ' PROGRAMA                : ' PROGRAMA
052440             UPON CONSOLE
052450     DISPLAY '==========================================='
052460             UPON CONSOLE
052470     CLOSE PBCLIE
052480     CLOSE PBTRAN
052490     CLOSE PBTRAF
052500     CLOSE PBRECL
052510     CLOSE PBSGDL
052520     CLOSE PBBNDL
052530     CLOSE PBRSUM
052540     MOVE 91 TO RETURN-CODE
052550     STOP RUN.
052560 910-ERROR-ARCHIVO-E. EXIT.
054100******************************************************************
054200*     2 0 0   -   C O - L E C T U R A   P O R   Q U I E B R E    *
054300*     D E   C O N T R O L   D E   L O S   T R E S   A R C H I V O*
054400*     D E   E N T R A D A ,   T O D O S   O R D E N A D O S   P O*
054500*     C O D I G O   D E   C L I E N T E                          *
054600******************************************************************
054700 200-PROCESA-CLIENTES SECTION.
054800     PERFORM 210-LEE-CLIENTE
054900     PERFORM 220-LEE-TRANSACCION
055000     PERFORM 230-LEE-TRANSFERENCIA
055100     PERFORM 240-PROCESA-UN-CLIENTE THRU 240-PROCESA-UN-CLIENTE-E
055200         UNTIL FIN-PBCLIE.
055300 200-PROCESA-CLIENTES-E. EXIT.
055400******************************************************************
055500*     2 1 0   -   L E C T U R A   D E L   M A E S T R O   D E    *
055600*     C L I E N T E S                                            *
055700******************************************************************
055800 210-LEE-CLIENTE SECTION.
055900     READ PBCLIE
056000          AT END SET FIN-PBCLIE TO TRUE
056100     END-READ
056200     IF NOT FIN-PBCLIE
056300        MOVE PBCL-CODIGO-CLIENTE TO WKS-CLIENTE-CLAVE
056400        MOVE PBCL-NOMBRE-CLIENTE TO WKS-CLIENTE-NOMBRE
056500        MOVE PBCL-ESTADO-CLIENTE TO WKS-CLIENTE-ESTADO
056600        MOVE PBCL-CIUDAD-CLIENTE TO WKS-CLIENTE-CIUDAD
056700        MOVE PBCL-EDAD-CLIENTE   TO WKS-CLIENTE-EDAD
056800        MOVE PBCL-SALDO-PROMEDIO TO WKS-CLIENTE-SALDO
056900        IF WKS-TRAZA-ACTIVADA
057000           MOVE WKS-CLIENTE-SALDO TO WKS-SALDO-TRAZA-VALOR
057100           DISPLAY 'TRAZA - CLIENTE ' WKS-CLIENTE-CLAVE
057200                   ' SALDO ' WKS-SALDO-TRAZA-VALOR
057300                   ' SIGNO ' WKS-SALDO-TRAZA-SIGNO UPON CONSOLE
057400        END-IF
057500     END-IF.
057600 210-LEE-CLIENTE-E. EXIT.
057700******************************************************************
057800*     2 2 0   -   L E C T U R A   ( A D E L A N T A D A )   D E  *
057900*     T R A N S A C C I O N E S   D E   T A R J E T A            *
058000******************************************************************
058100 220-LEE-TRANSACCION SECTION.
058200     READ PBTRAN
058300          AT END SET FIN-PBTRAN TO TRUE
058400     END-READ.
058500 220-LEE-TRANSACCION-E. EXIT.
058600******************************************************************
058700*     2 3 0   -   L E C T U R A   ( A D E L A N T A D A )   D E  *
058800*     T R A N S F E R E N C I A S   D E   C U E N T A            *
058900******************************************************************
059000 230-LEE-TRANSFERENCIA SECTION.
059100     READ PBTRAF
059200          AT END SET FIN-PBTRAF TO TRUE
059300     END-READ.
059400 230-LEE-TRANSFERENCIA-E. EXIT.
059500******************************************************************
059600*     2 4 0   -   P R O C E S A   U N   C L I E N T E            *
059700*     ( U N   G R U P O   C O M P L E T O   D E L   Q U I E B R E)
059800******************************************************************
059900 240-PROCESA-UN-CLIENTE SECTION.
060000     PERFORM 250-INICIALIZA-ANALITICA
060100     PERFORM 260-ACUMULA-TRANSACCION THRU
060200             260-ACUMULA-TRANSACCION-E
060300         UNTIL FIN-PBTRAN OR
060400               PBTX-CODIGO-CLIENTE NOT = WKS-CLIENTE-CLAVE
060500     PERFORM 270-ACUMULA-TRANSFERENCIA THRU
060600             270-ACUMULA-TRANSFERENCIA-E
060700         UNTIL FIN-PBTRAF OR
060800               PBTF-CODIGO-CLIENTE NOT = WKS-CLIENTE-CLAVE
060900     PERFORM 300-CALCULA-ANALITICA
061000     ADD 1 TO WKS-TOTAL-CLIENTES
061100     IF WKS-CUENTA-TRANSACC = 0 AND WKS-CUENTA-TRANSFER = 0
061200        SET CLIENTE-SIN-DATOS TO TRUE
061300        DISPLAY '>>> AVISO: CLIENTE ' WKS-CLIENTE-CLAVE
061400                ' SIN TRANSACCIONES NI TRANSFERENCIAS, SE '
061500                'OMITE' UPON CONSOLE
061600     ELSE
061700        PERFORM 400-DETECTA-SENALES
061800        PERFORM 500-CALCULA-BENEFICIOS
061900        PERFORM 600-GENERA-RECOMENDACIONES
062000        PERFORM 700-ACUMULA-ESTADISTICAS
062100     END-IF
062200     PERFORM 210-LEE-CLIENTE.
062300 240-PROCESA-UN-CLIENTE-E. EXIT.
062400******************************************************************
062500*     2 5 0   -   I N I C I A L I Z A   L A   A N A L I T I C A  *
062600*     D E L   C L I E N T E   E N   T U R N O                    *
062700******************************************************************
062800 250-INICIALIZA-ANALITICA SECTION.
062900     MOVE ZEROS   TO WKS-GASTO-TOTAL WKS-GASTO-VIAJES
063000                   WKS-GASTO-EXTRANJERO WKS-GASTO-PREMIUM-CAT
063100                   WKS-GASTO-ONLINE WKS-GASTO-JOYERIA
063200                   WKS-GASTO-TOP3 WKS-SCORE-FX
063300                   WKS-VOLATILIDAD-GASTO
063400                   WKS-CUENTA-VIAJES WKS-CUENTA-EXTRANJERO
063500                   WKS-CUENTA-PREMIUM-CAT WKS-CUENTA-ONLINE
063600                   WKS-TRF-IN-TOTAL WKS-TRF-OUT-TOTAL
063700                   WKS-TRF-KZT-TOTAL WKS-TRF-FX-TOTAL
063800                   WKS-TRF-OUT-FX WKS-TRF-OUT-ATM
063900                   WKS-TRF-OUT-P2P WKS-TRF-OUT-CARD
064000                   WKS-TRF-OUT-DEPOSITO WKS-TRF-OUT-PRESTAMO
064100                   WKS-TRF-OUT-TARJ-PAGO WKS-TRF-OUT-CUOTA
064200                   WKS-TRF-OUT-INVERSION WKS-TRF-IN-INVERSION
064300                   WKS-CUENTA-ATM WKS-CUENTA-REPAGO
064400                   WKS-CUENTA-TRANSACC WKS-CUENTA-TRANSFER
064500     MOVE SPACES  TO WKS-PRODUCTO-ACTUAL
064600     MOVE 'N'     TO WKS-TIENE-CREDITO-SW
064700                     WKS-CLIENTE-SIN-DATOS
064800     MOVE 0       TO WKS-CAT-CANTIDAD WKS-MES-CANTIDAD
064900                     WKS-BEN-CANTIDAD WKS-RECOM-CANTIDAD.
065000 250-INICIALIZA-ANALITICA-E. EXIT.
065100******************************************************************
065200*     2 6 0   -   A C U M U L A   U N A   T R A N S A C C I O N  *
065300*     D E   T A R J E T A   D E L   C L I E N T E   E N   T U R N*
065400******************************************************************
065500 260-ACUMULA-TRANSACCION SECTION.
065600     ADD 1 TO WKS-CUENTA-TRANSACC
065700     IF PBTX-PRODUCTO-ACTUAL NOT = SPACES
065800        MOVE PBTX-PRODUCTO-ACTUAL TO WKS-PRODUCTO-ACTUAL
065900     END-IF
066000     MOVE PBTX-FECHA-ANIO TO WKS-FECHA-TRABAJO-ANIO
066100     MOVE PBTX-FECHA-MES  TO WKS-FECHA-TRABAJO-MES
066200     PERFORM 262-ACUMULA-MES
066300     IF PBTX-MONEDA-KZT
066400        ADD PBTX-MONTO TO WKS-GASTO-TOTAL
066500        PERFORM 261-ACUMULA-CATEGORIA
066600     ELSE
066700        SET PBTX-ES-MONEDA-EXTRANJERA TO TRUE
066800        ADD 1 TO WKS-CUENTA-EXTRANJERO
066900        EVALUATE TRUE
067000           WHEN PBTX-MONEDA-USD
067100              COMPUTE WKS-GASTO-EXTRANJERO =
067200                      WKS-GASTO-EXTRANJERO +
067300                      (PBTX-MONTO * WKS-TASA-USD)
067400           WHEN PBTX-MONEDA-EUR
067500              COMPUTE WKS-GASTO-EXTRANJERO =
067600                      WKS-GASTO-EXTRANJERO +
067700                      (PBTX-MONTO * WKS-TASA-EUR)
067800           WHEN PBTX-MONEDA-RUB
067900              COMPUTE WKS-GASTO-EXTRANJERO =
068000                      WKS-GASTO-EXTRANJERO +
068100                      (PBTX-MONTO * WKS-TASA-RUB)
068200           WHEN OTHER
068300              CONTINUE
068400        END-EVALUATE
068500     END-IF
068600     PERFORM 220-LEE-TRANSACCION.
068700 260-ACUMULA-TRANSACCION-E. EXIT.
068800******************************************************************
068900*     2 6 1   -   A C U M U L A   L A   C A T E G O R I A   D E  *
069000*     G A S T O   D E   L A   T R A N S A C C I O N   E N   L A  *
069100*     T A B L A   E N   M E M O R I A   ( B U S Q U E D A   +    *
069200*     A L T A   D E   C A T E G O R I A   N U E V A )            *
069300******************************************************************
069400 261-ACUMULA-CATEGORIA SECTION.
069500     MOVE 'N' TO WKS-SW-ENCONTRADO
069600     PERFORM 261B-BUSCA-CATEGORIA THRU 261B-BUSCA-CATEGORIA-E
069700         VARYING WKS-I FROM 1 BY 1
069800         UNTIL WKS-I > WKS-CAT-CANTIDAD
069900     IF WKS-NO-ENCONTRADO AND WKS-CAT-CANTIDAD < 40
070000        ADD 1 TO WKS-CAT-CANTIDAD
070100        MOVE PBTX-CATEGORIA TO
070200             WKS-CAT-NOMBRE(WKS-CAT-CANTIDAD)
070300        MOVE PBTX-MONTO     TO
070400             WKS-CAT-MONTO(WKS-CAT-CANTIDAD)
070500        MOVE 1 TO WKS-CAT-FRECUENCIA(WKS-CAT-CANTIDAD)
070600     END-IF.
070700 261-ACUMULA-CATEGORIA-E. EXIT.
070800
070825*    BUSQUEDA SECUENCIAL DEL NOMBRE DE CATEGORIA DENTRO DE LA
070850*    TABLA WKS-CATEGORIAS; SI NO EXISTE, LA AGREGA AL FINAL
070875*    (TABLA ABIERTA, NO ES CATALOGO FIJO COMO PBCAT).
070900 261B-BUSCA-CATEGORIA SECTION.
071000     IF WKS-NO-ENCONTRADO
071100        IF WKS-CAT-NOMBRE(WKS-I) = PBTX-CATEGORIA
071200           ADD PBTX-MONTO TO WKS-CAT-MONTO(WKS-I)
071300           ADD 1 TO WKS-CAT-FRECUENCIA(WKS-I)
071400           SET WKS-ENCONTRADO TO TRUE
071500        END-IF
071600     END-IF.
071700 261B-BUSCA-CATEGORIA-E. EXIT.
071800******************************************************************
071900*     2 6 2   -   A C U M U L A   E L   M O N T O   D E   L A    *
072000*     T R A N S A C C I O N   E N   L A   T A B L A   D E   M E S*
072100*     (TODAS LAS MONEDAS, VALOR DE CARA, PARA LA VOLATILIDAD)    *
072200******************************************************************
072300 262-ACUMULA-MES SECTION.
072400     MOVE 'N' TO WKS-SW-ENCONTRADO
072500     PERFORM 262B-BUSCA-MES THRU 262B-BUSCA-MES-E
072600         VARYING WKS-J FROM 1 BY 1
072700         UNTIL WKS-J > WKS-MES-CANTIDAD
072800     IF WKS-NO-ENCONTRADO AND WKS-MES-CANTIDAD < 6
072900        ADD 1 TO WKS-MES-CANTIDAD
073000        MOVE WKS-FECHA-TRABAJO-CLAVE TO
073100             WKS-MES-CLAVE(WKS-MES-CANTIDAD)
073200        MOVE PBTX-MONTO TO
073300             WKS-MES-MONTO(WKS-MES-CANTIDAD)
073400     END-IF.
073500 262-ACUMULA-MES-E. EXIT.
073600
073625*    BUSQUEDA SECUENCIAL DEL MES (AAAAMM) DENTRO DE LA TABLA DE
073650*    MESES DE LA REGLA DE VOLATILIDAD (REGLA 11); SI NO EXISTE
073675*    LO AGREGA AL FINAL DE LA TABLA.
073700 262B-BUSCA-MES SECTION.
073800     IF WKS-NO-ENCONTRADO
073900        IF WKS-MES-CLAVE(WKS-J) = WKS-FECHA-TRABAJO-CLAVE
074000           ADD PBTX-MONTO TO WKS-MES-MONTO(WKS-J)
074100           SET WKS-ENCONTRADO TO TRUE
074200        END-IF
074300     END-IF.
074400 262B-BUSCA-MES-E. EXIT.
074500******************************************************************
074600*     2 7 0   -   A C U M U L A   U N A   T R A N S F E R E N C I*
074700*     D E   C U E N T A   D E L   C L I E N T E   E N   T U R N O*
074800*     ( S O L O   L A S   T R A N S F E R E N C I A S   E N      *
074900*     T E N G U E   E N T R A N   A   L O S   A C U M U L A D O S)
075000******************************************************************
075100 270-ACUMULA-TRANSFERENCIA SECTION.
075200     ADD 1 TO WKS-CUENTA-TRANSFER
075300     IF PBTF-MONEDA-KZT
075400        IF PBTF-ES-ENTRADA
075500           ADD PBTF-MONTO TO WKS-TRF-IN-TOTAL
075600        ELSE
075700           ADD PBTF-MONTO TO WKS-TRF-OUT-TOTAL
075800        END-IF
075900        EVALUATE TRUE
076000           WHEN PBTF-TIPO-COMPRA-FX OR PBTF-TIPO-VENTA-FX
076100              ADD PBTF-MONTO TO WKS-TRF-FX-TOTAL
076200              IF PBTF-ES-SALIDA
076300                 ADD PBTF-MONTO TO WKS-TRF-OUT-FX
076400              END-IF
076500           WHEN PBTF-TIPO-RETIRO-ATM
076600              ADD PBTF-MONTO TO WKS-TRF-OUT-ATM
076700              ADD 1 TO WKS-CUENTA-ATM
076800           WHEN PBTF-TIPO-P2P-OUT
076900              ADD PBTF-MONTO TO WKS-TRF-OUT-P2P
077000           WHEN PBTF-TIPO-TARJETA-OUT
077100              ADD PBTF-MONTO TO WKS-TRF-OUT-CARD
077200           WHEN PBTF-TIPO-DEPOSITO-OUT
077300              ADD PBTF-MONTO TO WKS-TRF-OUT-DEPOSITO
077400           WHEN PBTF-TIPO-PRESTAMO-OUT
077500              ADD PBTF-MONTO TO WKS-TRF-OUT-PRESTAMO
077600              SET WKS-CON-CREDITO TO TRUE
077700           WHEN PBTF-TIPO-TARJETA-PAGO-OUT
077800              ADD PBTF-MONTO TO WKS-TRF-OUT-TARJ-PAGO
077900              SET WKS-CON-CREDITO TO TRUE
078000              ADD 1 TO WKS-CUENTA-REPAGO
078100           WHEN PBTF-TIPO-CUOTA-OUT
078200              ADD PBTF-MONTO TO WKS-TRF-OUT-CUOTA
078300              SET WKS-CON-CREDITO TO TRUE
078400              ADD 1 TO WKS-CUENTA-REPAGO
078500           WHEN PBTF-TIPO-INVERSION-OUT
078600              ADD PBTF-MONTO TO WKS-TRF-OUT-INVERSION
078700           WHEN PBTF-TIPO-INVERSION-IN
078800              ADD PBTF-MONTO TO WKS-TRF-IN-INVERSION
078900           WHEN OTHER
079000              CONTINUE
079100        END-EVALUATE
079200     END-IF
079300     PERFORM 230-LEE-TRANSFERENCIA.
079400 270-ACUMULA-TRANSFERENCIA-E. EXIT.
079500******************************************************************
079600*     3 0 0   -   C I E R R E   D E   L A   A N A L I T I C A :  *
079700*     R U B R O S   D E   C A T E G O R I A ,   T O P - 3 ,      *
079800*     V O L A T I L I D A D   Y   S C O R E   D E   F X          *
079900******************************************************************
080000 300-CALCULA-ANALITICA SECTION.
080100     PERFORM 310-ACUMULA-RUBROS THRU 310-ACUMULA-RUBROS-E
080200         VARYING WKS-I FROM 1 BY 1
080300         UNTIL WKS-I > WKS-CAT-CANTIDAD
080400     MOVE WKS-CAT-CANTIDAD TO WKS-CANTIDAD-CATEGORIAS
080500     PERFORM 320-ORDENA-CATEGORIAS
080600     MOVE 0 TO WKS-GASTO-TOP3
080700     IF WKS-CAT-CANTIDAD >= 1
080800        ADD WKS-CAT-MONTO(1) TO WKS-GASTO-TOP3
080900     END-IF
081000     IF WKS-CAT-CANTIDAD >= 2
081100        ADD WKS-CAT-MONTO(2) TO WKS-GASTO-TOP3
081200     END-IF
081300     IF WKS-CAT-CANTIDAD >= 3
081400        ADD WKS-CAT-MONTO(3) TO WKS-GASTO-TOP3
081500     END-IF
081600     PERFORM 330-CALCULA-VOLATILIDAD
081700     COMPUTE WKS-SCORE-FX-DENOM = WKS-GASTO-TOTAL +
081800             WKS-TRF-IN-TOTAL + WKS-TRF-OUT-TOTAL
081900     IF WKS-SCORE-FX-DENOM = 0
082000        MOVE 0 TO WKS-SCORE-FX
082100     ELSE
082200        COMPUTE WKS-SCORE-FX ROUNDED =
082300                WKS-TRF-FX-TOTAL / WKS-SCORE-FX-DENOM
082400        IF WKS-SCORE-FX > 1
082500           MOVE 1 TO WKS-SCORE-FX
082600        END-IF
082700     END-IF.
082800 300-CALCULA-ANALITICA-E. EXIT.
082900******************************************************************
083000*     3 1 0   -   C L A S I F I C A   L A   E N T R A D A   D E  *
083100*     C A T E G O R I A   E N   L O S   R U B R O S   D E L      *
083200*     M O T O R   D E   S E N A L E S   Y   B E N E F I C I O S  *
083300******************************************************************
083400 310-ACUMULA-RUBROS SECTION.
083500     EVALUATE WKS-CAT-NOMBRE(WKS-I)
083600        WHEN 'TRAVEL'
083700        WHEN 'HOTELS'
083800        WHEN 'TAXI'
083900           ADD WKS-CAT-MONTO(WKS-I)      TO WKS-GASTO-VIAJES
084000           ADD WKS-CAT-FRECUENCIA(WKS-I) TO WKS-CUENTA-VIAJES
084100        WHEN 'RESTAURANTS'
084200        WHEN 'COSMETICS'
084300        WHEN 'JEWELRY'
084400           ADD WKS-CAT-MONTO(WKS-I) TO WKS-GASTO-PREMIUM-CAT
084500           ADD WKS-CAT-FRECUENCIA(WKS-I) TO
084600               WKS-CUENTA-PREMIUM-CAT
084700           IF WKS-CAT-NOMBRE(WKS-I) = 'JEWELRY'
084800              ADD WKS-CAT-MONTO(WKS-I) TO WKS-GASTO-JOYERIA
084900           END-IF
085000        WHEN 'ONLINE-VIDEO'
085100        WHEN 'ONLINE-GAMES'
085200        WHEN 'CINEMA'
085300           ADD WKS-CAT-MONTO(WKS-I)      TO WKS-GASTO-ONLINE
085400           ADD WKS-CAT-FRECUENCIA(WKS-I) TO WKS-CUENTA-ONLINE
085500        WHEN OTHER
085600           CONTINUE
085700     END-EVALUATE.
085800 310-ACUMULA-RUBROS-E. EXIT.
085900******************************************************************
086000*     3 2 0   -   O R D E N A   L A   T A B L A   D E            *
086100*     C A T E G O R I A S   D E S C E N D E N T E   P O R   M O N*
086200*     ( B U R B U J A ,   A L   E S T I L O   D E L              *
086300*     D E P A R T A M E N T O )                                  *
086400******************************************************************
086500 320-ORDENA-CATEGORIAS SECTION.
086600     IF WKS-CAT-CANTIDAD > 1
086700        PERFORM 321-PASADA-CATEGORIAS THRU
086800                321-PASADA-CATEGORIAS-E
086900            VARYING WKS-I FROM 1 BY 1
087000            UNTIL WKS-I >= WKS-CAT-CANTIDAD
087100     END-IF.
087200 320-ORDENA-CATEGORIAS-E. EXIT.
087300
087325*    UNA PASADA DE LA BURBUJA QUE ORDENA WKS-CATEGORIAS DE MAYOR
087350*    A MENOR MONTO, PARA PODER SACAR EL TOP-3 DE LA REGLA 6 Y
087375*    EL CREDIT-VALUE DEL BENEFICIO 3.
087400 321-PASADA-CATEGORIAS SECTION.
087500     PERFORM 322-COMPARA-CATEGORIAS THRU
087600             322-COMPARA-CATEGORIAS-E
087700         VARYING WKS-J FROM 1 BY 1
087800         UNTIL WKS-J > WKS-CAT-CANTIDAD - WKS-I.
087900 321-PASADA-CATEGORIAS-E. EXIT.
088000
088033*    INTERCAMBIA DOS CASILLEROS DE WKS-CATEGORIAS CUANDO EL DE
088066*    LA IZQUIERDA PESA MENOS QUE EL DE LA DERECHA.
088100 322-COMPARA-CATEGORIAS SECTION.
088200     IF WKS-CAT-MONTO(WKS-J) < WKS-CAT-MONTO(WKS-J + 1)
088300        MOVE WKS-CAT-ENTRADA(WKS-J)   TO WKS-CAT-SWAP
088400        MOVE WKS-CAT-ENTRADA(WKS-J + 1) TO WKS-CAT-ENTRADA(WKS-J)
088500        MOVE WKS-CAT-SWAP TO WKS-CAT-ENTRADA(WKS-J + 1)
088600     END-IF.
088700 322-COMPARA-CATEGORIAS-E. EXIT.
088800******************************************************************
088900*     3 3 0   -   C A L C U L O   D E   L A   V O L A T I L I D A*
089000*     D E L   G A S T O   M E N S U A L   ( C O E F I C I E N T E*
089100*     D E   V A R I A C I O N )                                  *
089200******************************************************************
089300 330-CALCULA-VOLATILIDAD SECTION.
089400     IF WKS-MES-CANTIDAD < 2
089500        MOVE 0 TO WKS-VOLATILIDAD-GASTO
089600     ELSE
089700        MOVE 0 TO WKS-SUMA-MENSUAL-TOTAL
089800        PERFORM 331-SUMA-MES THRU 331-SUMA-MES-E
089900            VARYING WKS-I FROM 1 BY 1
090000            UNTIL WKS-I > WKS-MES-CANTIDAD
090100        COMPUTE WKS-MEDIA-MENSUAL =
090200                WKS-SUMA-MENSUAL-TOTAL / WKS-MES-CANTIDAD
090300        MOVE 0 TO WKS-SUMA-DIFERENCIAS
090400        PERFORM 332-SUMA-DIFERENCIAS THRU
090500                332-SUMA-DIFERENCIAS-E
090600            VARYING WKS-I FROM 1 BY 1
090700            UNTIL WKS-I > WKS-MES-CANTIDAD
090800        COMPUTE WKS-VARIANZA =
090900                WKS-SUMA-DIFERENCIAS / WKS-MES-CANTIDAD
091000        PERFORM 333-CALCULA-RAIZ-VARIANZA
091100        IF WKS-MEDIA-MENSUAL = 0
091200           MOVE 0 TO WKS-VOLATILIDAD-GASTO
091300        ELSE
091400           COMPUTE WKS-VOLATILIDAD-GASTO ROUNDED =
091500                   WKS-DESVIACION / WKS-MEDIA-MENSUAL
091600        END-IF
091700     END-IF.
091800 330-CALCULA-VOLATILIDAD-E. EXIT.
091900
091933*    ACUMULA EL GASTO DE UN MES EN WKS-SUMA-MESES PARA PODER
091966*    SACAR LA MEDIA DE LA REGLA DE VOLATILIDAD (REGLA 11).
092000 331-SUMA-MES SECTION.
092100     ADD WKS-MES-MONTO(WKS-I) TO WKS-SUMA-MENSUAL-TOTAL.
092200 331-SUMA-MES-E. EXIT.
092300
092333*    ACUMULA (GASTO-MES MENOS MEDIA) AL CUADRADO PARA PODER
092366*    SACAR LA VARIANZA POBLACIONAL DE LA REGLA 11.
092400 332-SUMA-DIFERENCIAS SECTION.
092500     COMPUTE WKS-DIFERENCIA-MES =
092600             WKS-MES-MONTO(WKS-I) - WKS-MEDIA-MENSUAL
092700     COMPUTE WKS-SUMA-DIFERENCIAS = WKS-SUMA-DIFERENCIAS +
092800             (WKS-DIFERENCIA-MES * WKS-DIFERENCIA-MES).
092900 332-SUMA-DIFERENCIAS-E. EXIT.
093000******************************************************************
093100*     3 3 3   -   R A I Z   C U A D R A D A   D E   L A          *
093200*     V A R I A N Z A   P O R   E L   M E T O D O   D E          *
093300*     N E W T O N   ( E L   C O M P I L A D O R   D E   E S T E  *
093400*     S H O P   N O   T R A E   F U N C I O N   R A I Z )        *
093500******************************************************************
093600 333-CALCULA-RAIZ-VARIANZA SECTION.
093700     IF WKS-VARIANZA NOT > 0
093800        MOVE 0 TO WKS-DESVIACION
093900     ELSE
094000        MOVE WKS-VARIANZA TO WKS-DESVIACION
094100        PERFORM 334-ITERA-RAIZ THRU 334-ITERA-RAIZ-E
094200            VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 20
094300     END-IF.
094400 333-CALCULA-RAIZ-VARIANZA-E. EXIT.
094500
094533*    UNA VUELTA DEL METODO DE NEWTON-RAPHSON PARA APROXIMAR LA
094566*    RAIZ CUADRADA DE LA VARIANZA (DESVIACION ESTANDAR).
094600 334-ITERA-RAIZ SECTION.
094700     COMPUTE WKS-DESVIACION ROUNDED =
094800             (WKS-DESVIACION + (WKS-VARIANZA / WKS-DESVIACION))
094900             / 2.
095000 334-ITERA-RAIZ-E. EXIT.
095100******************************************************************
095200*     4 0 0   -   D E T E C C I O N   D E   S E N A L E S   D E  *
095300*     C O M P O R T A M I E N T O   ( 1 4   R E G L A S )        *
095400******************************************************************
095500*   EL MOTOR DE SENALES NO RECHAZA AL CLIENTE; SOLO DEJA UNA     *
095600*   TRAZA EN PBSGDL DE CADA COMPORTAMIENTO DETECTADO.  EL        *
095700*   CALCULADOR DE BENEFICIOS (300-SERIE SIGUIENTE) ES QUIEN      *
095800*   DECIDE LOS PRODUCTOS A RECOMENDAR.                           *
095900******************************************************************
096000 400-DETECTA-SENALES SECTION.
096100     PERFORM 400A-CALCULA-DISPONIBLES
096200        THRU 400A-CALCULA-DISPONIBLES-E
096300     PERFORM 401-SENAL-VIAJES THRU 401-SENAL-VIAJES-E
096400     PERFORM 402-SENAL-MONEDA-EXTRANJERA
096500        THRU 402-SENAL-MONEDA-EXTRANJERA-E
096600     PERFORM 403-SENAL-SALDO-ALTO THRU 403-SENAL-SALDO-ALTO-E
096700     PERFORM 404-SENAL-CATEG-PREMIUM
096800        THRU 404-SENAL-CATEG-PREMIUM-E
096900     PERFORM 405-SENAL-ATM-FRECUENTE
097000        THRU 405-SENAL-ATM-FRECUENTE-E
097100     PERFORM 406-SENAL-TOP3-CATEGORIAS
097200        THRU 406-SENAL-TOP3-CATEGORIAS-E
097300     PERFORM 407-SENAL-ONLINE THRU 407-SENAL-ONLINE-E
097400     PERFORM 408-SENAL-CREDITO-EXISTENTE
097500        THRU 408-SENAL-CREDITO-EXISTENTE-E
097600     PERFORM 409-SENAL-BRECHA-FLUJO
097700        THRU 409-SENAL-BRECHA-FLUJO-E
097800     PERFORM 410-SENAL-SALDO-BAJO THRU 410-SENAL-SALDO-BAJO-E
097900     PERFORM 411-SENAL-DEPOSITO THRU 411-SENAL-DEPOSITO-E
098000     PERFORM 412-SENAL-MULTIDIVISA THRU 412-SENAL-MULTIDIVISA-E
098100     PERFORM 413-SENAL-INVERSION THRU 413-SENAL-INVERSION-E
098200     PERFORM 414-SENAL-ORO THRU 414-SENAL-ORO-E.
098300 400-DETECTA-SENALES-E. EXIT.
098400
098500*    CAMPOS DE DISPONIBILIDAD COMPARTIDOS POR VARIAS REGLAS
098600*    (DEPOSITO, MULTIDIVISA, INVERSION) - SE CALCULAN UNA SOLA
098700*    VEZ POR CLIENTE PARA NO REPETIR LA DIVISION.
098800 400A-CALCULA-DISPONIBLES SECTION.
098900     IF WKS-GASTO-TOTAL = 0
099000        MOVE 0 TO WKS-GASTO-MENSUAL-PR
099100     ELSE
099200        COMPUTE WKS-GASTO-MENSUAL-PR = WKS-GASTO-TOTAL / 3
099300     END-IF
099400     COMPUTE WKS-DISPONIBLE-DEPO =
099500             WKS-CLIENTE-SALDO - (2 * WKS-GASTO-MENSUAL-PR)
099600     COMPUTE WKS-DISPONIBLE-INV =
099700             WKS-CLIENTE-SALDO - (3 * WKS-GASTO-MENSUAL-PR).
099800 400A-CALCULA-DISPONIBLES-E. EXIT.
099900
100000*    REGLA 01 - GASTO EN VIAJES
100020*    REGLA 1 - TRAVEL_SPENDING.  DISPARA SI EL GASTO EN LA
100040*    CATEGORIA VIAJES ES MAYOR QUE CERO.  LA FRECUENCIA ES EL
100060*    CONTEO DE TRANSACCIONES DE VIAJES Y LA FORTALEZA SE MIDE
100080*    SOBRE EL PROMEDIO MENSUAL (GASTO/3).
100100 401-SENAL-VIAJES SECTION.
100200     IF WKS-GASTO-VIAJES > 0
100300        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
100400        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
100500        MOVE 'TRAVEL_SPENDING'  TO PBSG-TIPO-SENAL
100600        MOVE WKS-GASTO-VIAJES   TO PBSG-VALOR-SENAL
100700        MOVE WKS-CUENTA-VIAJES  TO PBSG-FRECUENCIA
100800        COMPUTE WKS-GASTO-MENSUAL = WKS-GASTO-VIAJES / 3
100900        IF WKS-GASTO-MENSUAL > 50000
101000           MOVE 'HIGH' TO PBSG-FORTALEZA
101100        ELSE
101200           IF WKS-GASTO-MENSUAL > 20000
101300              MOVE 'MEDIUM' TO PBSG-FORTALEZA
101400           ELSE
101500              MOVE 'LOW' TO PBSG-FORTALEZA
101600           END-IF
101700        END-IF
101800        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
101900     END-IF.
102000 401-SENAL-VIAJES-E. EXIT.
102100
102200*    REGLA 02 - GASTO EN MONEDA EXTRANJERA
102225*    REGLA 2 - FOREIGN_CURRENCY_SPENDING.  DISPARA SI EL GASTO
102250*    EN MONEDA DISTINTA DE KZT ES MAYOR QUE CERO; FRECUENCIA ES
102275*    EL CONTEO DE TRANSACCIONES NO-KZT.
102300 402-SENAL-MONEDA-EXTRANJERA SECTION.
102400     IF WKS-GASTO-EXTRANJERO > 0
102500        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
102600        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
102700        MOVE 'FOREIGN_CURRENCY_SPENDING' TO PBSG-TIPO-SENAL
102800        MOVE WKS-GASTO-EXTRANJERO TO PBSG-VALOR-SENAL
102900        MOVE WKS-CUENTA-EXTRANJERO TO PBSG-FRECUENCIA
103000        IF WKS-GASTO-EXTRANJERO > 100000
103100           MOVE 'HIGH' TO PBSG-FORTALEZA
103200        ELSE
103300           MOVE 'MEDIUM' TO PBSG-FORTALEZA
103400        END-IF
103500        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
103600     END-IF.
103700 402-SENAL-MONEDA-EXTRANJERA-E. EXIT.
103800
103900*    REGLA 03 - SALDO PROMEDIO ALTO
103933*    REGLA 3 - HIGH_BALANCE.  DISPARA SI EL SALDO DEL CLIENTE
103966*    SUPERA 1,000,000; FRECUENCIA SIEMPRE 1.
104000 403-SENAL-SALDO-ALTO SECTION.
104100     IF WKS-CLIENTE-SALDO > 1000000
104200        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
104300        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
104400        MOVE 'HIGH_BALANCE'     TO PBSG-TIPO-SENAL
104500        MOVE WKS-CLIENTE-SALDO  TO PBSG-VALOR-SENAL
104600        MOVE 1                  TO PBSG-FRECUENCIA
104700        IF WKS-CLIENTE-SALDO > 6000000
104800           MOVE 'HIGH' TO PBSG-FORTALEZA
104900        ELSE
105000           MOVE 'MEDIUM' TO PBSG-FORTALEZA
105100        END-IF
105200        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
105300     END-IF.
105400 403-SENAL-SALDO-ALTO-E. EXIT.
105500
105600*    REGLA 04 - GASTO EN CATEGORIAS PREMIUM
105633*    REGLA 4 - PREMIUM_CATEGORIES_SPENDING.  SUMA RESTAURANTES
105666*    MAS COSMETICOS MAS JOYERIA; DISPARA SI ES MAYOR QUE CERO.
105700 404-SENAL-CATEG-PREMIUM SECTION.
105800     IF WKS-GASTO-PREMIUM-CAT > 0
105900        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
106000        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
106100        MOVE 'PREMIUM_CATEGORIES_SPENDING' TO PBSG-TIPO-SENAL
106200        MOVE WKS-GASTO-PREMIUM-CAT TO PBSG-VALOR-SENAL
106300        MOVE WKS-CUENTA-PREMIUM-CAT TO PBSG-FRECUENCIA
106400        IF WKS-GASTO-PREMIUM-CAT > 200000
106500           MOVE 'HIGH' TO PBSG-FORTALEZA
106600        ELSE
106700           MOVE 'MEDIUM' TO PBSG-FORTALEZA
106800        END-IF
106900        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
107000     END-IF.
107100 404-SENAL-CATEG-PREMIUM-E. EXIT.
107200
107300*    REGLA 05 - USO FRECUENTE DE CAJERO AUTOMATICO
107325*    REGLA 5 - FREQUENT_ATM_USAGE.  SOLO TRANSFERENCIAS OUT DE
107350*    TIPO RETIRO EN CAJERO (ATM_WITHDRAWAL); DISPARA SI ES
107375*    MAYOR QUE CERO.
107400 405-SENAL-ATM-FRECUENTE SECTION.
107500     IF WKS-TRF-OUT-ATM > 0
107600        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
107700        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
107800        MOVE 'FREQUENT_ATM_USAGE' TO PBSG-TIPO-SENAL
107900        MOVE WKS-TRF-OUT-ATM    TO PBSG-VALOR-SENAL
108000        MOVE WKS-CUENTA-ATM     TO PBSG-FRECUENCIA
108100        IF WKS-TRF-OUT-ATM > 500000
108200           MOVE 'HIGH' TO PBSG-FORTALEZA
108300        ELSE
108400           MOVE 'MEDIUM' TO PBSG-FORTALEZA
108500        END-IF
108600        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
108700     END-IF.
108800 405-SENAL-ATM-FRECUENTE-E. EXIT.
108900
109000*    REGLA 06 - CONCENTRACION EN TOP-3 CATEGORIAS
109025*    REGLA 6 - TOP_3_CATEGORIES_SPENDING.  SOLO SI EL CLIENTE
109050*    TIENE 3 O MAS CATEGORIAS DISTINTAS; EL VALOR ES LA SUMA DE
109075*    LAS 3 CATEGORIAS DE MAYOR GASTO (YA ORDENADAS EN 320).
109100 406-SENAL-TOP3-CATEGORIAS SECTION.
109200     IF WKS-CANTIDAD-CATEGORIAS NOT < 3
109300        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
109400        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
109500        MOVE 'TOP_3_CATEGORIES_SPENDING' TO PBSG-TIPO-SENAL
109600        MOVE WKS-GASTO-TOP3     TO PBSG-VALOR-SENAL
109700        MOVE 3                  TO PBSG-FRECUENCIA
109800        IF WKS-GASTO-TOP3 > 300000
109900           MOVE 'HIGH' TO PBSG-FORTALEZA
110000        ELSE
110100           MOVE 'MEDIUM' TO PBSG-FORTALEZA
110200        END-IF
110300        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
110400     END-IF.
110500 406-SENAL-TOP3-CATEGORIAS-E. EXIT.
110600
110700*    REGLA 07 - GASTO EN SERVICIOS EN LINEA
110733*    REGLA 7 - ONLINE_SERVICES_SPENDING.  SUMA VIDEO EN LINEA,
110766*    JUEGOS EN LINEA Y CINE; DISPARA SI ES MAYOR QUE CERO.
110800 407-SENAL-ONLINE SECTION.
110900     IF WKS-GASTO-ONLINE > 0
111000        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
111100        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
111200        MOVE 'ONLINE_SERVICES_SPENDING' TO PBSG-TIPO-SENAL
111300        MOVE WKS-GASTO-ONLINE   TO PBSG-VALOR-SENAL
111400        MOVE WKS-CUENTA-ONLINE  TO PBSG-FRECUENCIA
111500        IF WKS-GASTO-ONLINE > 100000
111600           MOVE 'HIGH' TO PBSG-FORTALEZA
111700        ELSE
111800           MOVE 'MEDIUM' TO PBSG-FORTALEZA
111900        END-IF
112000        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
112100     END-IF.
112200 407-SENAL-ONLINE-E. EXIT.
112300
112400*    REGLA 08 - USO DE CREDITO EXISTENTE (TARJETA O CUOTAS)
112425*    REGLA 8 - EXISTING_CREDIT_USAGE.  SOLO SI EL INDICADOR DE
112450*    MOVIMIENTO DE CREDITO ESTA ENCENDIDO; EL VALOR ES LA SUMA
112475*    DE PAGOS DE TARJETA DE CREDITO MAS PAGOS DE CUOTAS.
112500 408-SENAL-CREDITO-EXISTENTE SECTION.
112600     IF WKS-CON-CREDITO
112700        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
112800        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
112900        MOVE 'EXISTING_CREDIT_USAGE' TO PBSG-TIPO-SENAL
113000        COMPUTE PBSG-VALOR-SENAL =
113100                WKS-TRF-OUT-TARJ-PAGO + WKS-TRF-OUT-CUOTA
113200        MOVE WKS-CUENTA-REPAGO  TO PBSG-FRECUENCIA
113300        MOVE 'HIGH'             TO PBSG-FORTALEZA
113400        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
113500     END-IF.
113600 408-SENAL-CREDITO-EXISTENTE-E. EXIT.
113700
113800*    REGLA 09 - BRECHA DE FLUJO DE CAJA (SALIDAS > ENTRADAS)
113825*    REGLA 9 - CASH_FLOW_GAP.  COMPARA ENTRADAS (TRANSFERENCIAS
113850*    IN) CONTRA SALIDAS (TRANSFERENCIAS OUT MAS GASTO TOTAL);
113875*    DISPARA SOLO CUANDO LAS SALIDAS SUPERAN LAS ENTRADAS.
113900 409-SENAL-BRECHA-FLUJO SECTION.
114000     COMPUTE WKS-INFLOW-TOTAL  = WKS-TRF-IN-TOTAL
114100     COMPUTE WKS-OUTFLOW-TOTAL = WKS-TRF-OUT-TOTAL +
114200             WKS-GASTO-TOTAL
114300     IF WKS-OUTFLOW-TOTAL > WKS-INFLOW-TOTAL
114400        COMPUTE WKS-BRECHA-FLUJO =
114500                WKS-OUTFLOW-TOTAL - WKS-INFLOW-TOTAL
114600        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
114700        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
114800        MOVE 'CASH_FLOW_GAP'    TO PBSG-TIPO-SENAL
114900        MOVE WKS-BRECHA-FLUJO   TO PBSG-VALOR-SENAL
115000        MOVE 1                  TO PBSG-FRECUENCIA
115100        IF WKS-BRECHA-FLUJO > 500000
115200           MOVE 'HIGH' TO PBSG-FORTALEZA
115300        ELSE
115400           MOVE 'MEDIUM' TO PBSG-FORTALEZA
115500        END-IF
115600        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
115700     END-IF.
115800 409-SENAL-BRECHA-FLUJO-E. EXIT.
115900
116000*    REGLA 10 - SALDO BAJO EN RELACION AL GASTO MENSUAL
116025*    REGLA 10 - LOW_BALANCE_RATIO.  RAZON = SALDO ENTRE GASTO
116050*    MENSUAL (10 SI EL GASTO MENSUAL ES CERO); DISPARA SI LA
116075*    RAZON ES MENOR QUE 2.
116100 410-SENAL-SALDO-BAJO SECTION.
116200     IF WKS-GASTO-TOTAL = 0
116300        MOVE 10 TO WKS-RAZON-SALDO-GASTO
116400     ELSE
116500        COMPUTE WKS-GASTO-MENSUAL = WKS-GASTO-TOTAL / 3
116600        COMPUTE WKS-RAZON-SALDO-GASTO ROUNDED =
116700                WKS-CLIENTE-SALDO / WKS-GASTO-MENSUAL
116800     END-IF
116900     IF WKS-RAZON-SALDO-GASTO < 2
117000        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
117100        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
117200        MOVE 'LOW_BALANCE_RATIO' TO PBSG-TIPO-SENAL
117300        MOVE WKS-RAZON-SALDO-GASTO TO PBSG-VALOR-SENAL
117400        MOVE 1                  TO PBSG-FRECUENCIA
117500        IF WKS-RAZON-SALDO-GASTO < 1
117600           MOVE 'HIGH' TO PBSG-FORTALEZA
117700        ELSE
117800           MOVE 'MEDIUM' TO PBSG-FORTALEZA
117900        END-IF
118000        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
118100     END-IF.
118200 410-SENAL-SALDO-BAJO-E. EXIT.
118300
118400*    REGLA 11 - CANDIDATO A DEPOSITO (AHORRO O ACUMULATIVO)
118420*    REGLA 11 - CANDIDATO A DEPOSITO.  DISPONIBLE = SALDO MENOS
118440*    2 VECES EL GASTO MENSUAL; SI ES MAYOR A 100,000 SE MIDE LA
118460*    VOLATILIDAD DEL GASTO (COEFICIENTE DE VARIACION POR MES)
118480*    PARA DECIDIR ENTRE DEPOSITO DE AHORRO Y ACUMULATIVO.
118500 411-SENAL-DEPOSITO SECTION.
118600     IF WKS-DISPONIBLE-DEPO > 100000
118700        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
118800        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
118900        MOVE WKS-DISPONIBLE-DEPO TO PBSG-VALOR-SENAL
119000        MOVE 1                  TO PBSG-FRECUENCIA
119100        IF WKS-VOLATILIDAD-GASTO < 0.3
119200           MOVE 'SAVINGS_DEPOSIT_CANDIDATE' TO PBSG-TIPO-SENAL
119300           IF WKS-DISPONIBLE-DEPO > 1000000
119400              MOVE 'HIGH' TO PBSG-FORTALEZA
119500           ELSE
119600              MOVE 'MEDIUM' TO PBSG-FORTALEZA
119700           END-IF
119800        ELSE
119900           MOVE 'ACCUMULATIVE_DEPOSIT_CANDIDATE'
120000                TO PBSG-TIPO-SENAL
120100           MOVE 'MEDIUM' TO PBSG-FORTALEZA
120200        END-IF
120300        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
120400     END-IF.
120500 411-SENAL-DEPOSITO-E. EXIT.
120600
120700*    REGLA 12 - CANDIDATO A DEPOSITO MULTIDIVISA
120725*    REGLA 12 - MULTICURRENCY_DEPOSIT_CANDIDATE.  SOLO SI EL
120750*    INDICE DE ACTIVIDAD CAMBIARIA SUPERA 0.05 Y EL DISPONIBLE
120775*    (IGUAL QUE LA REGLA 11) SUPERA 500,000.
120800 412-SENAL-MULTIDIVISA SECTION.
120900     IF WKS-SCORE-FX > 0.05 AND WKS-DISPONIBLE-DEPO > 500000
121000        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
121100        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
121200        MOVE 'MULTICURRENCY_DEPOSIT_CANDIDATE'
121300             TO PBSG-TIPO-SENAL
121400        MOVE WKS-DISPONIBLE-DEPO TO PBSG-VALOR-SENAL
121500        MOVE 1                  TO PBSG-FRECUENCIA
121600        IF WKS-SCORE-FX > 0.1
121700           MOVE 'HIGH' TO PBSG-FORTALEZA
121800        ELSE
121900           MOVE 'MEDIUM' TO PBSG-FORTALEZA
122000        END-IF
122100        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
122200     END-IF.
122300 412-SENAL-MULTIDIVISA-E. EXIT.
122400
122500*    REGLA 13 - CANDIDATO A INVERSIONES.  LA FORTALEZA Y LA
122550*    FRECUENCIA DEPENDEN DEL MOVIMIENTO DE INVERSION DEL
122560*    TRIMESTRE (INVEST-OUT + INVEST-IN), NO DEL DISPONIBLE.
122600 413-SENAL-INVERSION SECTION.
122650     COMPUTE WKS-ACTIVIDAD-INVERSION =
122670             WKS-TRF-OUT-INVERSION + WKS-TRF-IN-INVERSION
122700     IF WKS-DISPONIBLE-INV > 10000
122800        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
122900        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
123000        MOVE 'INVESTMENT_CANDIDATE' TO PBSG-TIPO-SENAL
123100        MOVE WKS-DISPONIBLE-INV TO PBSG-VALOR-SENAL
123200        IF WKS-ACTIVIDAD-INVERSION > 0
123210           MOVE 1      TO PBSG-FRECUENCIA
123220           MOVE 'HIGH' TO PBSG-FORTALEZA
123300        ELSE
123310           MOVE 0        TO PBSG-FRECUENCIA
123600           MOVE 'MEDIUM' TO PBSG-FORTALEZA
123700        END-IF
123800        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
123900     END-IF.
124000 413-SENAL-INVERSION-E. EXIT.
124100
124200*    REGLA 14 - CANDIDATO A BARRAS DE ORO
124225*    REGLA 14 - GOLD_INVESTMENT_CANDIDATE.  SALDO MAYOR A
124250*    2,000,000 Y (GASTO EN JOYERIA MAYOR A CERO O SALDO MAYOR A
124275*    5,000,000); FORTALEZA HIGH SOLO SI HUBO GASTO EN JOYERIA.
124300 414-SENAL-ORO SECTION.
124400     IF WKS-CLIENTE-SALDO > 2000000 AND
124500        (WKS-GASTO-JOYERIA > 0 OR WKS-CLIENTE-SALDO > 5000000)
124600        MOVE WKS-CLIENTE-CLAVE  TO PBSG-CODIGO-CLIENTE
124700        MOVE WKS-CLIENTE-NOMBRE TO PBSG-NOMBRE-CLIENTE
124800        MOVE 'GOLD_INVESTMENT_CANDIDATE' TO PBSG-TIPO-SENAL
124900        MOVE WKS-CLIENTE-SALDO  TO PBSG-VALOR-SENAL
125000        MOVE 1                  TO PBSG-FRECUENCIA
125100        IF WKS-GASTO-JOYERIA > 0
125200           MOVE 'HIGH' TO PBSG-FORTALEZA
125300        ELSE
125400           MOVE 'MEDIUM' TO PBSG-FORTALEZA
125500        END-IF
125600        PERFORM 450-ESCRIBE-SENAL THRU 450-ESCRIBE-SENAL-E
125700     END-IF.
125800 414-SENAL-ORO-E. EXIT.
125900
126000*    RUTINA COMUN DE ESCRITURA DEL LISTADO DE SENALES
126033*    ESCRIBE UNA LINEA DEL LISTADO DE AUDITORIA DE SENALES
126066*    (PBSGDL) Y LLEVA EL CONTADOR DE NIVEL 77 DE SENALES.
126100 450-ESCRIBE-SENAL SECTION.
126150     ADD 1 TO WKS-77-CONTADOR-SENALES                            *TKT44920
126200     WRITE PBSGDL-LINEA
126300     IF FS-PBSGDL NOT = '00'
126400        MOVE 'PBSGDL'           TO ARCHIVO
126450        MOVE FS-PBSGDL          TO WKS-77-ULTIMO-FS               TKT44910
126500        MOVE 'WRITE'  TO ACCION
126600        PERFORM 910-ERROR-ARCHIVO
126700     END-IF.
126800 450-ESCRIBE-SENAL-E. EXIT.
126900******************************************************************
127000*     5 0 0   -   C A L C U L A D O R   D E   B E N E F I        *
127100*     C I O S   ( 1   P O R   P R O D U C T O ,   S E            *
127200*     O M I T E   S E G U N   L A S   C O N D I C I O N E S)     *
127300******************************************************************
127400 500-CALCULA-BENEFICIOS SECTION.
127500     MOVE 0 TO WKS-BEN-CANTIDAD
127600     PERFORM 501-BEN-TARJETA-VIAJES THRU 501-BEN-TARJETA-VIAJES-E
127700     PERFORM 502-BEN-TARJETA-PREMIUM
127800        THRU 502-BEN-TARJETA-PREMIUM-E
127900     PERFORM 503-BEN-TARJETA-CREDITO
128000        THRU 503-BEN-TARJETA-CREDITO-E
128100     PERFORM 504-BEN-CAMBIO-DIVISA THRU 504-BEN-CAMBIO-DIVISA-E
128200     PERFORM 505-BEN-PRESTAMO-EFECTIVO
128300        THRU 505-BEN-PRESTAMO-EFECTIVO-E
128400     PERFORM 506-BEN-DEPOSITO-AHORRO
128500        THRU 506-BEN-DEPOSITO-AHORRO-E
128600     PERFORM 507-BEN-DEPOSITO-ACUMUL
128700        THRU 507-BEN-DEPOSITO-ACUMUL-E
128800     PERFORM 508-BEN-DEPOSITO-MULTI THRU 508-BEN-DEPOSITO-MULTI-E
128900     PERFORM 509-BEN-INVERSIONES THRU 509-BEN-INVERSIONES-E
129000     PERFORM 510-BEN-BARRAS-ORO THRU 510-BEN-BARRAS-ORO-E.
129100 500-CALCULA-BENEFICIOS-E. EXIT.
129200
129300*    REGLA 1 - TARJETA DE VIAJES (CATALOGO 01), SE OMITE SI EL
129400*    CLIENTE NO TIENE GASTO EN VIAJES.
129500 501-BEN-TARJETA-VIAJES SECTION.
129600     IF WKS-GASTO-VIAJES > 0
129700        MOVE PBCAT-ID-PRODUCTO(1)     TO WKS-BEN-ACT-ID
129800        MOVE PBCAT-NOMBRE-PRODUCTO(1) TO WKS-BEN-ACT-NOMBRE
129900        MOVE PBCAT-TIPO-BENEFICIO(1)  TO WKS-BEN-ACT-TIPO
130000        COMPUTE WKS-CASHBACK-BASE = WKS-GASTO-VIAJES * 0.04 * 4
130100        COMPUTE WKS-AHORRO-FX = WKS-GASTO-EXTRANJERO * 0.02
130200        COMPUTE WKS-BEN-ACT-MONTO ROUNDED =
130300                WKS-CASHBACK-BASE + WKS-AHORRO-FX
130400        IF WKS-GASTO-VIAJES > 50000
130500           MOVE 0.9 TO WKS-BEN-ACT-CONFIANZA
130600        ELSE
130700           MOVE 0.7 TO WKS-BEN-ACT-CONFIANZA
130800        END-IF
130900        MOVE SPACES TO WKS-BEN-ACT-RAZON
131000        MOVE 1 TO WKS-RAZON-PTR
131100        STRING 'SAVE ' DELIMITED BY SIZE
131200            INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
131300        MOVE WKS-BEN-ACT-MONTO TO WKS-LINEA-EDITADA
131400        PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
131500        STRING WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED BY SIZE
131600            '/YR TRAVEL CASHBACK (3M SPEND ' DELIMITED BY SIZE
131700            INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
131800        MOVE WKS-GASTO-VIAJES TO WKS-LINEA-EDITADA
131900        PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
132000        STRING WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED BY SIZE
132100            ')' DELIMITED BY SIZE
132200            INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
132300        PERFORM 460-ESCRIBE-BENEFICIO THRU 460-ESCRIBE-BENEFICIO-E
132400     END-IF.
132500 501-BEN-TARJETA-VIAJES-E. EXIT.
132600
132700*    REGLA 2 - TARJETA PREMIUM (CATALOGO 02), SIEMPRE SE PRODUCE.
132720*    BENEFICIO 2 - TARJETA PREMIUM.  SIEMPRE SE CALCULA.  TASA
132740*    BASE POR ESCALON DE DEPOSITO EFECTIVO (2%, 3% O 4%),
132760*    CASHBACK SOBRE CATEGORIAS PREMIUM, TOPE ANUAL DE 1,200,000
132780*    Y AHORROS DE CAJERO Y TRANSFERENCIAS.
132800 502-BEN-TARJETA-PREMIUM SECTION.
132900     MOVE PBCAT-ID-PRODUCTO(2)     TO WKS-BEN-ACT-ID
133000     MOVE PBCAT-NOMBRE-PRODUCTO(2) TO WKS-BEN-ACT-NOMBRE
133100     MOVE PBCAT-TIPO-BENEFICIO(2)  TO WKS-BEN-ACT-TIPO
133200     IF WKS-GASTO-TOTAL = 0
133300        MOVE 50000 TO WKS-GASTO-MENSUAL-PREM
133400     ELSE
133500        COMPUTE WKS-GASTO-MENSUAL-PREM = WKS-GASTO-TOTAL / 3
133600     END-IF
133700     COMPUTE WKS-DEPOSITO-POTENCIAL =
133800             WKS-CLIENTE-SALDO - (2 * WKS-GASTO-MENSUAL-PREM)
133900     IF WKS-DEPOSITO-POTENCIAL < 0
134000        MOVE 0 TO WKS-DEPOSITO-POTENCIAL
134100     END-IF
134200     IF WKS-TRF-OUT-DEPOSITO > WKS-DEPOSITO-POTENCIAL
134300        MOVE WKS-TRF-OUT-DEPOSITO TO WKS-DEPOSITO-EFECTIVO
134400     ELSE
134500        MOVE WKS-DEPOSITO-POTENCIAL TO WKS-DEPOSITO-EFECTIVO
134600     END-IF
134650*        ESCALA DE 3 NIVELES SEGUN EL DEPOSITO EFECTIVO: TIER 3 DE
134670*        6,000,000 EN ADELANTE, TIER 2 DESDE 1,000,000, TIER 1 RESTO
134700     IF WKS-DEPOSITO-EFECTIVO >= 6000000
134800        MOVE 0.0400 TO WKS-TASA-BASE-PREMIUM
134900        MOVE 3 TO WKS-NIVEL-EDITADO
135000     ELSE
135100        IF WKS-DEPOSITO-EFECTIVO >= 1000000
135200           MOVE 0.0300 TO WKS-TASA-BASE-PREMIUM
135300           MOVE 2 TO WKS-NIVEL-EDITADO
135400        ELSE
135500           MOVE 0.0200 TO WKS-TASA-BASE-PREMIUM
135600           MOVE 1 TO WKS-NIVEL-EDITADO
135700        END-IF
135800     END-IF
135900     COMPUTE WKS-CASHBACK-BASE =
136000             WKS-GASTO-TOTAL * 4 * WKS-TASA-BASE-PREMIUM
136100     COMPUTE WKS-CASHBACK-PREMIUM =
136200             WKS-GASTO-PREMIUM-CAT * 4 * 0.04
136300     COMPUTE WKS-CASHBACK-TOTAL =
136400             WKS-CASHBACK-BASE + WKS-CASHBACK-PREMIUM
136450*        TOPE ANUAL DE CASHBACK: 1,200,000
136500     IF WKS-CASHBACK-TOTAL > 1200000
136600        MOVE 1200000 TO WKS-CASHBACK-TOTAL
136700     END-IF
136800     COMPUTE WKS-AHORRO-ATM = WKS-TRF-OUT-ATM * 4
136850*        TOPE ANUAL DE AHORRO DE CAJERO: 360,000
136900     IF WKS-AHORRO-ATM > 360000
137000        MOVE 360000 TO WKS-AHORRO-ATM
137100     END-IF
137200     COMPUTE WKS-AHORRO-TRANSF =
137300             (WKS-TRF-OUT-P2P + WKS-TRF-OUT-CARD) * 4 * 0.01
137400     COMPUTE WKS-BEN-ACT-MONTO ROUNDED =
137500             WKS-CASHBACK-TOTAL + WKS-AHORRO-ATM +
137600             WKS-AHORRO-TRANSF
137650*        CONFIANZA ALTA (0.9) SOLO CUANDO EL DEPOSITO EFECTIVO
137670*        SUPERA 1,000,000; DE LO CONTRARIO SE REPORTA MEDIA (0.6)
137700     IF WKS-DEPOSITO-EFECTIVO > 1000000
137800        MOVE 0.9 TO WKS-BEN-ACT-CONFIANZA
137900     ELSE
138000        MOVE 0.6 TO WKS-BEN-ACT-CONFIANZA
138100     END-IF
138200     MOVE SPACES TO WKS-BEN-ACT-RAZON
138300     MOVE 1 TO WKS-RAZON-PTR
138400     STRING 'CASHBACK ' DELIMITED BY SIZE
138500         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
138600     MOVE WKS-CASHBACK-TOTAL TO WKS-LINEA-EDITADA
138700     PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
138800     STRING WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED BY SIZE
138900         '/YR PLUS FEE SAVINGS (TIER ' DELIMITED BY SIZE
139000         WKS-NIVEL-EDITADO DELIMITED BY SIZE
139100         ')' DELIMITED BY SIZE
139200         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
139300     PERFORM 460-ESCRIBE-BENEFICIO THRU 460-ESCRIBE-BENEFICIO-E.
139400 502-BEN-TARJETA-PREMIUM-E. EXIT.
139500
139600*    REGLA 3 - TARJETA DE CREDITO (CATALOGO 03), SE OMITE SI EL
139700*    CLIENTE TIENE MENOS DE 3 CATEGORIAS DE GASTO DISTINTAS.
139800 503-BEN-TARJETA-CREDITO SECTION.
139900     IF WKS-CANTIDAD-CATEGORIAS NOT < 3
140000        MOVE PBCAT-ID-PRODUCTO(3)     TO WKS-BEN-ACT-ID
140100        MOVE PBCAT-NOMBRE-PRODUCTO(3) TO WKS-BEN-ACT-NOMBRE
140200        MOVE PBCAT-TIPO-BENEFICIO(3)  TO WKS-BEN-ACT-TIPO
140300        COMPUTE WKS-CASHBACK-BASE = WKS-GASTO-TOP3 * 4 * 0.10
140400        COMPUTE WKS-CASHBACK-PREMIUM =
140500                WKS-GASTO-ONLINE * 4 * 0.10
140600        COMPUTE WKS-GASTO-MENSUAL-PR = WKS-GASTO-TOTAL / 3
140700        COMPUTE WKS-VALOR-CREDITO =
140800                WKS-GASTO-MENSUAL-PR * 2 * 0.02
140900        COMPUTE WKS-BEN-ACT-MONTO ROUNDED =
141000                WKS-CASHBACK-BASE + WKS-CASHBACK-PREMIUM +
141100                WKS-VALOR-CREDITO
141150*           CONFIANZA ALTA SOLO SI EL GASTO DE LAS TOP-3 CATEGORIAS
141170*           SUPERA 200,000 EN EL TRIMESTRE
141200        IF WKS-GASTO-TOP3 > 200000
141300           MOVE 0.8 TO WKS-BEN-ACT-CONFIANZA
141400        ELSE
141500           MOVE 0.6 TO WKS-BEN-ACT-CONFIANZA
141600        END-IF
141700        MOVE SPACES TO WKS-BEN-ACT-RAZON
141800        MOVE 1 TO WKS-RAZON-PTR
141900        STRING 'UP TO 10PCT CASHBACK ON ' DELIMITED BY SIZE
142000            INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
142100        STRING WKS-CAT-NOMBRE(1) DELIMITED BY SPACE
142200            ', ' DELIMITED BY SIZE
142300            WKS-CAT-NOMBRE(2) DELIMITED BY SPACE
142400            '; SAVE ' DELIMITED BY SIZE
142500            INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
142600        MOVE WKS-BEN-ACT-MONTO TO WKS-LINEA-EDITADA
142700        PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
142800        STRING WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED BY SIZE
142900            '/YR' DELIMITED BY SIZE
143000            INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
143100        PERFORM 460-ESCRIBE-BENEFICIO THRU 460-ESCRIBE-BENEFICIO-E
143200     END-IF.
143300 503-BEN-TARJETA-CREDITO-E. EXIT.
143400
143500*    REGLA 4 - CAMBIO DE DIVISA (CATALOGO 04), SIEMPRE SE PRODUCE.
143525*    BENEFICIO 4 - CASA DE CAMBIO.  VOLUMEN = COMPRA MAS VENTA
143550*    DE DIVISAS; SI ES CERO SE SUSTITUYE POR EL GASTO EN
143575*    MONEDA EXTRANJERA O, EN SU DEFECTO, 50,000.
143600 504-BEN-CAMBIO-DIVISA SECTION.
143700     MOVE PBCAT-ID-PRODUCTO(4)     TO WKS-BEN-ACT-ID
143800     MOVE PBCAT-NOMBRE-PRODUCTO(4) TO WKS-BEN-ACT-NOMBRE
143900     MOVE PBCAT-TIPO-BENEFICIO(4)  TO WKS-BEN-ACT-TIPO
143950*        VOLUMEN FX: PRIMERO SE INTENTA CON LAS SALIDAS CAMBIARIAS,
143970*        LUEGO EL GASTO EN MONEDA EXTRANJERA, Y POR DEFECTO 50,000
144000     IF WKS-TRF-OUT-FX > 0
144100        MOVE WKS-TRF-OUT-FX TO WKS-VOLUMEN-FX
144200     ELSE
144300        IF WKS-GASTO-EXTRANJERO > 0
144400           MOVE WKS-GASTO-EXTRANJERO TO WKS-VOLUMEN-FX
144500        ELSE
144600           MOVE 50000 TO WKS-VOLUMEN-FX
144700        END-IF
144800     END-IF
144900     COMPUTE WKS-AHORRO-FX = WKS-VOLUMEN-FX * 4 * 0.01
145000     COMPUTE WKS-OPTIMIZACION-FX = WKS-VOLUMEN-FX * 4 * 0.005
145100     COMPUTE WKS-BEN-ACT-MONTO ROUNDED =
145200             WKS-AHORRO-FX + WKS-OPTIMIZACION-FX
145300     IF WKS-SCORE-FX > 0.1
145400        MOVE 0.8 TO WKS-BEN-ACT-CONFIANZA
145500     ELSE
145600        MOVE 0.6 TO WKS-BEN-ACT-CONFIANZA
145700     END-IF
145800     COMPUTE WKS-FX-VOLUMEN-ANUAL = WKS-VOLUMEN-FX * 4
145900     MOVE SPACES TO WKS-BEN-ACT-RAZON
146000     MOVE 1 TO WKS-RAZON-PTR
146100     STRING 'SAVE ' DELIMITED BY SIZE
146200         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
146300     MOVE WKS-BEN-ACT-MONTO TO WKS-LINEA-EDITADA
146400     PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
146500     STRING WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED BY SIZE
146600         '/YR ON FX (ANNUAL VOLUME ' DELIMITED BY SIZE
146700         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
146800     MOVE WKS-FX-VOLUMEN-ANUAL TO WKS-LINEA-EDITADA
146900     PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
147000     STRING WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED BY SIZE
147100         ')' DELIMITED BY SIZE
147200         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
147300     PERFORM 460-ESCRIBE-BENEFICIO THRU 460-ESCRIBE-BENEFICIO-E.
147400 504-BEN-CAMBIO-DIVISA-E. EXIT.
147500
147600*    REGLA 5 - PRESTAMO EN EFECTIVO (CATALOGO 05), SE OMITE SI
147700*    LAS SALIDAS NO SUPERAN LAS ENTRADAS O EL MONTO QUEDA BAJO
147800*    100,000.
147900 505-BEN-PRESTAMO-EFECTIVO SECTION.
148000     COMPUTE WKS-INFLOW-TOTAL  = WKS-TRF-IN-TOTAL
148100     COMPUTE WKS-OUTFLOW-TOTAL = WKS-TRF-OUT-TOTAL +
148200             WKS-GASTO-TOTAL
148300     IF WKS-OUTFLOW-TOTAL > WKS-INFLOW-TOTAL
148400        COMPUTE WKS-BRECHA-FLUJO =
148500                WKS-OUTFLOW-TOTAL - WKS-INFLOW-TOTAL
148600        COMPUTE WKS-MONTO-PRESTAMO = WKS-BRECHA-FLUJO * 2
148620*        CUOTA MENSUAL DE LA BRECHA POR 6 MESES, TOPADA A 2,000,000
148700        IF WKS-MONTO-PRESTAMO > 2000000
148800           MOVE 2000000 TO WKS-MONTO-PRESTAMO
148900        END-IF
148920*        SE OMITE EL PRESTAMO SI EL MONTO QUEDA POR DEBAJO DE 100,000
149000        IF WKS-MONTO-PRESTAMO NOT < 100000
149100           MOVE PBCAT-ID-PRODUCTO(5)     TO WKS-BEN-ACT-ID
149200           MOVE PBCAT-NOMBRE-PRODUCTO(5) TO WKS-BEN-ACT-NOMBRE
149300           MOVE PBCAT-TIPO-BENEFICIO(5)  TO WKS-BEN-ACT-TIPO
149320*           TASA PREFERENCIAL DEL BANCO: 12% HASTA 1,000,000,
149340*           21% DE AHI EN ADELANTE; EL MERCADO COBRA 25% FIJO
149400           IF WKS-MONTO-PRESTAMO NOT > 1000000
149500              MOVE 0.1200 TO WKS-TASA-BANCO
149600           ELSE
149700              MOVE 0.2100 TO WKS-TASA-BANCO
149800           END-IF
149900           COMPUTE WKS-BEN-ACT-MONTO ROUNDED =
150000                   WKS-MONTO-PRESTAMO * (0.25 - WKS-TASA-BANCO)
150100           IF WKS-BRECHA-FLUJO > 300000
150200              MOVE 0.7 TO WKS-BEN-ACT-CONFIANZA
150300           ELSE
150400              MOVE 0.5 TO WKS-BEN-ACT-CONFIANZA
150500           END-IF
150600           MOVE SPACES TO WKS-BEN-ACT-RAZON
150700           MOVE 1 TO WKS-RAZON-PTR
150800           STRING 'SAVE ' DELIMITED BY SIZE
150900               INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
151000           MOVE WKS-BEN-ACT-MONTO TO WKS-LINEA-EDITADA
151100           PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
151200           STRING WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED
151300                  BY SIZE
151400               '/YR INTEREST (LIMIT UP TO ' DELIMITED BY SIZE
151500               INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
151600           MOVE WKS-MONTO-PRESTAMO TO WKS-LINEA-EDITADA
151700           PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
151800           STRING WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED
151900                  BY SIZE
152000               ')' DELIMITED BY SIZE
152100               INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
152200           PERFORM 460-ESCRIBE-BENEFICIO
152300              THRU 460-ESCRIBE-BENEFICIO-E
152400        END-IF
152500     END-IF.
152600 505-BEN-PRESTAMO-EFECTIVO-E. EXIT.
152700*    REGLA 6 - DEPOSITO DE AHORRO (CATALOGO 06), SIEMPRE SE
152800*    PRODUCE.  DISPONIBLE = SALDO - 2 * (GASTO TOTAL / 3),
152900*    PISO DE 100,000.
153000 506-BEN-DEPOSITO-AHORRO SECTION.
153100     PERFORM 506A-CALCULA-DISPONIBLE-DEPO
153200        THRU 506A-CALCULA-DISPONIBLE-DEPO-E
153300     MOVE PBCAT-ID-PRODUCTO(6)     TO WKS-BEN-ACT-ID
153400     MOVE PBCAT-NOMBRE-PRODUCTO(6) TO WKS-BEN-ACT-NOMBRE
153500     MOVE PBCAT-TIPO-BENEFICIO(6)  TO WKS-BEN-ACT-TIPO
153600     COMPUTE WKS-BEN-ACT-MONTO ROUNDED =
153700             WKS-DISPONIBLE-DEPO * 0.165
153800     MOVE 0.8 TO WKS-BEN-ACT-CONFIANZA
153900     MOVE 16.5 TO WKS-PORCENTAJE-EDITADO
154000     PERFORM 480-ARMA-RAZON-DEPOSITO
154100        THRU 480-ARMA-RAZON-DEPOSITO-E
154200     PERFORM 460-ESCRIBE-BENEFICIO THRU 460-ESCRIBE-BENEFICIO-E.
154300 506-BEN-DEPOSITO-AHORRO-E. EXIT.
154400
154500*    REGLA 6 - DEPOSITO ACUMULATIVO (CATALOGO 07), SIEMPRE SE
154600*    PRODUCE.
154633*    BENEFICIO 6B - DEPOSITO ACUMULATIVO.  SIEMPRE SE EMITE;
154666*    TASA FIJA DE 15.5% SOBRE EL DISPONIBLE.
154700 507-BEN-DEPOSITO-ACUMUL SECTION.
154800     PERFORM 506A-CALCULA-DISPONIBLE-DEPO
154900        THRU 506A-CALCULA-DISPONIBLE-DEPO-E
155000     MOVE PBCAT-ID-PRODUCTO(7)     TO WKS-BEN-ACT-ID
155100     MOVE PBCAT-NOMBRE-PRODUCTO(7) TO WKS-BEN-ACT-NOMBRE
155200     MOVE PBCAT-TIPO-BENEFICIO(7)  TO WKS-BEN-ACT-TIPO
155300     COMPUTE WKS-BEN-ACT-MONTO ROUNDED =
155400             WKS-DISPONIBLE-DEPO * 0.155
155500     MOVE 0.7 TO WKS-BEN-ACT-CONFIANZA
155600     MOVE 15.5 TO WKS-PORCENTAJE-EDITADO
155700     PERFORM 480-ARMA-RAZON-DEPOSITO
155800        THRU 480-ARMA-RAZON-DEPOSITO-E
155900     PERFORM 460-ESCRIBE-BENEFICIO THRU 460-ESCRIBE-BENEFICIO-E.
156000 507-BEN-DEPOSITO-ACUMUL-E. EXIT.
156100
156200*    REGLA 6 - DEPOSITO MULTIDIVISA (CATALOGO 08), SOLO SI EL
156300*    INDICE DE ACTIVIDAD CAMBIARIA SUPERA 0.05.
156325*    BENEFICIO 6C - DEPOSITO MULTIDIVISA.  SOLO SI EL INDICE DE
156350*    ACTIVIDAD CAMBIARIA SUPERA 0.05; TASA DE 14.5% SOBRE EL
156375*    DISPONIBLE.
156400 508-BEN-DEPOSITO-MULTI SECTION.
156500     IF WKS-SCORE-FX > 0.05
156600        PERFORM 506A-CALCULA-DISPONIBLE-DEPO
156700           THRU 506A-CALCULA-DISPONIBLE-DEPO-E
156800        MOVE PBCAT-ID-PRODUCTO(8)     TO WKS-BEN-ACT-ID
156900        MOVE PBCAT-NOMBRE-PRODUCTO(8) TO WKS-BEN-ACT-NOMBRE
157000        MOVE PBCAT-TIPO-BENEFICIO(8)  TO WKS-BEN-ACT-TIPO
157100        COMPUTE WKS-BEN-ACT-MONTO ROUNDED =
157200                WKS-DISPONIBLE-DEPO * 0.145
157250*        CONFIANZA ALTA SI EL INDICE DE ACTIVIDAD CAMBIARIA SUPERA
157270*        0.1 (EL DOBLE DEL UMBRAL DE ELEGIBILIDAD DE LA REGLA)
157300        IF WKS-SCORE-FX > 0.1
157400           MOVE 0.8 TO WKS-BEN-ACT-CONFIANZA
157500        ELSE
157600           MOVE 0.6 TO WKS-BEN-ACT-CONFIANZA
157700        END-IF
157800        MOVE 14.5 TO WKS-PORCENTAJE-EDITADO
157900        PERFORM 480-ARMA-RAZON-DEPOSITO
158000           THRU 480-ARMA-RAZON-DEPOSITO-E
158100        PERFORM 460-ESCRIBE-BENEFICIO THRU 460-ESCRIBE-BENEFICIO-E
158200     END-IF.
158300 508-BEN-DEPOSITO-MULTI-E. EXIT.
158400
158500*    CALCULO COMUN DE DISPONIBLE PARA LAS TRES LINEAS DE
158600*    DEPOSITO (SALDO MENOS DOS MESES DE GASTO, PISO 100,000).
158633*    DISPONIBLE COMUN A LOS TRES DEPOSITOS (BENEFICIO 6):
158666*    SALDO MENOS 2 VECES EL GASTO MENSUAL, CON PISO DE 100,000.
158700 506A-CALCULA-DISPONIBLE-DEPO SECTION.
158750*        EVITA DIVISION POR CERO CUANDO EL CLIENTE NO REGISTRA GASTO
158800     IF WKS-GASTO-TOTAL = 0
158900        MOVE 0 TO WKS-GASTO-MENSUAL-PR
159000     ELSE
159100        COMPUTE WKS-GASTO-MENSUAL-PR = WKS-GASTO-TOTAL / 3
159200     END-IF
159300     COMPUTE WKS-DISPONIBLE-DEPO =
159400             WKS-CLIENTE-SALDO - (2 * WKS-GASTO-MENSUAL-PR)
159450*        PISO DE 100,000 PARA QUE EL DEPOSITO SIEMPRE SEA VIABLE
159500     IF WKS-DISPONIBLE-DEPO < 100000
159600        MOVE 100000 TO WKS-DISPONIBLE-DEPO
159700     END-IF.
159800 506A-CALCULA-DISPONIBLE-DEPO-E. EXIT.
159900
160000*    ARMA EL TEXTO DE RAZON COMUN A LAS TRES LINEAS DE DEPOSITO,
160100*    RECIBE LA TASA YA EDITADA EN WKS-PORCENTAJE-EDITADO Y EL
160200*    BENEFICIO Y DISPONIBLE YA CALCULADOS.
160300 480-ARMA-RAZON-DEPOSITO SECTION.
160400     MOVE SPACES TO WKS-BEN-ACT-RAZON
160500     MOVE 1 TO WKS-RAZON-PTR
160600     STRING 'RATE ' DELIMITED BY SIZE
160700         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
160800     PERFORM 471-COMPACTA-PORCENTAJE
160900        THRU 471-COMPACTA-PORCENTAJE-E
161000     STRING WKS-PORCENTAJE-EDITADO(WKS-PUNTERO:) DELIMITED
161100            BY SIZE
161200         'PCT/YR, INCOME ' DELIMITED BY SIZE
161300         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
161400     MOVE WKS-BEN-ACT-MONTO TO WKS-LINEA-EDITADA
161500     PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
161600     STRING WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED BY SIZE
161700         ' ON ' DELIMITED BY SIZE
161800         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
161900     MOVE WKS-DISPONIBLE-DEPO TO WKS-LINEA-EDITADA
162000     PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
162100     STRING WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED BY SIZE
162200         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR.
162300 480-ARMA-RAZON-DEPOSITO-E. EXIT.
162400
162500*    REGLA 7 - INVERSIONES (CATALOGO 09), SIEMPRE SE PRODUCE.
162600*    DISPONIBLE-INV = SALDO - 3 * (GASTO TOTAL / 3), PISO 10,000.
162625*    BENEFICIO 7 - INVERSIONES.  DISPONIBLE-INV = SALDO MENOS 3
162650*    VECES EL GASTO MENSUAL (PISO 10,000); TASA EFECTIVA DE 6%
162675*    ANUAL (AHORRO DE COMISION DE 0.5% POR 12 OPERACIONES).
162700 509-BEN-INVERSIONES SECTION.
162750*        EVITA DIVISION POR CERO CUANDO EL CLIENTE NO REGISTRA GASTO
162800     IF WKS-GASTO-TOTAL = 0
162900        MOVE 0 TO WKS-GASTO-MENSUAL-PR
163000     ELSE
163100        COMPUTE WKS-GASTO-MENSUAL-PR = WKS-GASTO-TOTAL / 3
163200     END-IF
163300     COMPUTE WKS-DISPONIBLE-INV =
163400             WKS-CLIENTE-SALDO - (3 * WKS-GASTO-MENSUAL-PR)
163450*        PISO DE 10,000 PARA EL DISPONIBLE DE INVERSION
163500     IF WKS-DISPONIBLE-INV < 10000
163600        MOVE 10000 TO WKS-DISPONIBLE-INV
163700     END-IF
163800     MOVE PBCAT-ID-PRODUCTO(9)     TO WKS-BEN-ACT-ID
163900     MOVE PBCAT-NOMBRE-PRODUCTO(9) TO WKS-BEN-ACT-NOMBRE
164000     MOVE PBCAT-TIPO-BENEFICIO(9)  TO WKS-BEN-ACT-TIPO
164100     COMPUTE WKS-BEN-ACT-MONTO ROUNDED =
164200             WKS-DISPONIBLE-INV * 0.005 * 12
164300     MOVE 0.6 TO WKS-BEN-ACT-CONFIANZA
164400     MOVE SPACES TO WKS-BEN-ACT-RAZON
164500     MOVE 1 TO WKS-RAZON-PTR
164600     STRING 'NO FIRST-YEAR FEES, SAVE ' DELIMITED BY SIZE
164700         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
164800     MOVE WKS-BEN-ACT-MONTO TO WKS-LINEA-EDITADA
164900     PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
165000     STRING WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED BY SIZE
165100         '/YR' DELIMITED BY SIZE
165200         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
165300     PERFORM 460-ESCRIBE-BENEFICIO THRU 460-ESCRIBE-BENEFICIO-E.
165400 509-BEN-INVERSIONES-E. EXIT.
165500
165600*    REGLA 8 - BARRAS DE ORO (CATALOGO 10), SIEMPRE SE PRODUCE.
165700*    BASE = SALDO, PISO 2,000,000; ASIGNACION TOPADA EN
165800*    5,000,000.
165900 510-BEN-BARRAS-ORO SECTION.
165920*        BASE DE ASIGNACION: EL SALDO DEL CLIENTE, CON PISO DE
165940*        2,000,000 PARA QUE EL BENEFICIO NUNCA SEA INSIGNIFICANTE
166000     IF WKS-CLIENTE-SALDO < 2000000
166100        MOVE 2000000 TO WKS-BASE-ORO
166200     ELSE
166300        MOVE WKS-CLIENTE-SALDO TO WKS-BASE-ORO
166400     END-IF
166500     COMPUTE WKS-ASIGNACION-ORO = WKS-BASE-ORO * 0.10
166520*        LA ASIGNACION A ORO NUNCA SUPERA 5,000,000
166600     IF WKS-ASIGNACION-ORO > 5000000
166700        MOVE 5000000 TO WKS-ASIGNACION-ORO
166800     END-IF
166900     MOVE PBCAT-ID-PRODUCTO(10)     TO WKS-BEN-ACT-ID
167000     MOVE PBCAT-NOMBRE-PRODUCTO(10) TO WKS-BEN-ACT-NOMBRE
167100     MOVE PBCAT-TIPO-BENEFICIO(10)  TO WKS-BEN-ACT-TIPO
167200     COMPUTE WKS-BEN-ACT-MONTO ROUNDED =
167300             WKS-ASIGNACION-ORO * 0.05
167400     MOVE 0.5 TO WKS-BEN-ACT-CONFIANZA
167500     MOVE SPACES TO WKS-BEN-ACT-RAZON
167600     MOVE 1 TO WKS-RAZON-PTR
167700     STRING 'INFLATION HEDGE, SUGGESTED ALLOCATION '
167800         DELIMITED BY SIZE
167900         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
168000     MOVE WKS-ASIGNACION-ORO TO WKS-LINEA-EDITADA
168100     PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
168200     STRING WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED BY SIZE
168300         INTO WKS-BEN-ACT-RAZON WITH POINTER WKS-RAZON-PTR
168400     PERFORM 460-ESCRIBE-BENEFICIO THRU 460-ESCRIBE-BENEFICIO-E.
168500 510-BEN-BARRAS-ORO-E. EXIT.
168600
168700*    RUTINA COMUN: ESCRIBE LA LINEA DE DEBUG PBBNDL Y AGREGA
168800*    LA ENTRADA A LA TABLA DE BENEFICIOS PARA EL RANKING (600).
168825*    ESCRIBE UNA LINEA DEL LISTADO DE AUDITORIA DE BENEFICIOS
168850*    (PBBNDL) Y ACUMULA EL BENEFICIO EN LA TABLA DE RANKING
168875*    WKS-BEN-* PARA EL PASO 600 DE RECOMENDACIONES.
168900 460-ESCRIBE-BENEFICIO SECTION.
169000     MOVE WKS-CLIENTE-CLAVE  TO PBBN-CODIGO-CLIENTE
169100     MOVE WKS-CLIENTE-NOMBRE TO PBBN-NOMBRE-CLIENTE
169150     MOVE WKS-BEN-ACT-ID     TO PBBN-ID-PRODUCTO                  TKT44930
169200     MOVE WKS-BEN-ACT-NOMBRE TO PBBN-NOMBRE-PRODUCTO
169300     MOVE WKS-BEN-ACT-MONTO  TO PBBN-MONTO-BENEFICIO
169400     MOVE WKS-BEN-ACT-TIPO   TO PBBN-TIPO-BENEFICIO
169500     MOVE WKS-BEN-ACT-CONFIANZA TO PBBN-CONFIANZA
169600     WRITE PBBNDL-LINEA
169700     IF FS-PBBNDL NOT = '00'
169800        MOVE 'PBBNDL' TO ARCHIVO
169850        MOVE FS-PBBNDL TO WKS-77-ULTIMO-FS                        TKT44910
169900        MOVE 'WRITE'  TO ACCION
170000        PERFORM 910-ERROR-ARCHIVO
170100     END-IF
170200     IF WKS-BEN-CANTIDAD < 10
170300        ADD 1 TO WKS-BEN-CANTIDAD
170400        MOVE WKS-BEN-ACT-ID     TO
170500             WKS-BEN-ID-PRODUCTO(WKS-BEN-CANTIDAD)
170600        MOVE WKS-BEN-ACT-NOMBRE TO
170700             WKS-BEN-NOMBRE-PRODUCTO(WKS-BEN-CANTIDAD)
170800        MOVE WKS-BEN-ACT-MONTO  TO
170900             WKS-BEN-MONTO(WKS-BEN-CANTIDAD)
171000        MOVE WKS-BEN-ACT-TIPO   TO
171100             WKS-BEN-TIPO(WKS-BEN-CANTIDAD)
171200        MOVE WKS-BEN-ACT-CONFIANZA TO
171300             WKS-BEN-CONFIANZA(WKS-BEN-CANTIDAD)
171400        MOVE WKS-BEN-ACT-RAZON  TO
171500             WKS-BEN-RAZON(WKS-BEN-CANTIDAD)
171600     END-IF.
171700 460-ESCRIBE-BENEFICIO-E. EXIT.
171800
171900*    COMPACTA UN IMPORTE EDITADO (Z,ZZZ,ZZZ,ZZ9.99-) PARA
172000*    USARLO DENTRO DE UN STRING SIN LOS ESPACIOS DE SUPRESION
172100*    A LA IZQUIERDA.
172200 470-COMPACTA-MONTO SECTION.
172300     MOVE 0 TO WKS-CONTADOR-ESP
172400     INSPECT WKS-LINEA-EDITADA TALLYING WKS-CONTADOR-ESP
172500             FOR LEADING SPACE
172600     COMPUTE WKS-PUNTERO = WKS-CONTADOR-ESP + 1.
172700 470-COMPACTA-MONTO-E. EXIT.
172800
172900*    IGUAL QUE LA ANTERIOR, PERO PARA UN PORCENTAJE EDITADO
173000*    (ZZ9.9).
173033*    QUITA LOS ESPACIOS A LA IZQUIERDA DE UN PORCENTAJE YA
173066*    EDITADO, IGUAL TECNICA DE PUNTERO QUE 470.
173100 471-COMPACTA-PORCENTAJE SECTION.
173200     MOVE 0 TO WKS-CONTADOR-ESP
173300     INSPECT WKS-PORCENTAJE-EDITADO TALLYING WKS-CONTADOR-ESP
173400             FOR LEADING SPACE
173500     COMPUTE WKS-PUNTERO = WKS-CONTADOR-ESP + 1.
173600 471-COMPACTA-PORCENTAJE-E. EXIT.
173700******************************************************************
173800*     6 0 0   -   R A N K I N G   Y   R E P O R T E   D E        *
173900*     R E C O M E N D A C I O N E S   ( T O P   4 ,   E X C L U  *
174000*     Y E   E L   P R O D U C T O   A C T U A L )                *
174100******************************************************************
174200 600-GENERA-RECOMENDACIONES SECTION.
174300     MOVE 0 TO WKS-RECOM-CANTIDAD
174400     PERFORM 620-ORDENA-BENEFICIOS THRU 620-ORDENA-BENEFICIOS-E
174500     PERFORM 630-ARMA-RECOMENDACIONES
174600        THRU 630-ARMA-RECOMENDACIONES-E
174700        VARYING WKS-I FROM 1 BY 1
174800        UNTIL WKS-I > WKS-BEN-CANTIDAD OR WKS-RECOM-CANTIDAD = 4
174900     PERFORM 640-ESCRIBE-RECOMENDACIONES
175000        THRU 640-ESCRIBE-RECOMENDACIONES-E.
175100 600-GENERA-RECOMENDACIONES-E. EXIT.
175200
175300*    ORDENAMIENTO BURBUJA DESCENDENTE DE LA TABLA DE BENEFICIOS
175400*    POR WKS-BEN-MONTO (MISMO ESQUEMA QUE 320-ORDENA-CATEGORIAS).
175425*    ORDENA LA TABLA WKS-BEN-* DE MAYOR A MENOR BENEFICIO PARA
175450*    PODER ARMAR EL TOP-4 DE RECOMENDACIONES (EXCLUYENDO EL
175475*    PRODUCTO ACTUAL DEL CLIENTE).
175500 620-ORDENA-BENEFICIOS SECTION.
175600     IF WKS-BEN-CANTIDAD > 1
175700        PERFORM 621-PASADA-BENEFICIOS THRU 621-PASADA-BENEFICIOS-E
175800            VARYING WKS-I FROM 1 BY 1
175900            UNTIL WKS-I >= WKS-BEN-CANTIDAD
176000     END-IF.
176100 620-ORDENA-BENEFICIOS-E. EXIT.
176200
176250*    UNA PASADA DE LA BURBUJA SOBRE LA TABLA DE BENEFICIOS.
176300 621-PASADA-BENEFICIOS SECTION.
176400     PERFORM 622-COMPARA-BENEFICIOS THRU 622-COMPARA-BENEFICIOS-E
176500         VARYING WKS-J FROM 1 BY 1
176600         UNTIL WKS-J > WKS-BEN-CANTIDAD - WKS-I.
176700 621-PASADA-BENEFICIOS-E. EXIT.
176800
176833*    INTERCAMBIA DOS CASILLEROS DE LA TABLA DE BENEFICIOS
176866*    CUANDO EL DE LA IZQUIERDA VALE MENOS QUE EL DE LA DERECHA.
176900 622-COMPARA-BENEFICIOS SECTION.
177000     IF WKS-BEN-MONTO(WKS-J) < WKS-BEN-MONTO(WKS-J + 1)
177100        MOVE WKS-BEN-ENTRADA(WKS-J)     TO WKS-BEN-SWAP
177200        MOVE WKS-BEN-ENTRADA(WKS-J + 1) TO WKS-BEN-ENTRADA(WKS-J)
177300        MOVE WKS-BEN-SWAP TO WKS-BEN-ENTRADA(WKS-J + 1)
177400     END-IF.
177500 622-COMPARA-BENEFICIOS-E. EXIT.
177600
177700*    RECORRE LA TABLA YA ORDENADA DESCENDENTE Y TOMA LOS
177800*    PRIMEROS 4 BENEFICIOS CUYO PRODUCTO NO SEA EL PRODUCTO
177900*    ACTUAL DEL CLIENTE.
178000 630-ARMA-RECOMENDACIONES SECTION.
178100     IF WKS-BEN-NOMBRE-PRODUCTO(WKS-I) NOT = WKS-PRODUCTO-ACTUAL
178200        ADD 1 TO WKS-RECOM-CANTIDAD
178300        MOVE WKS-BEN-ID-PRODUCTO(WKS-I) TO
178400             WKS-RECOM-ID(WKS-RECOM-CANTIDAD)
178500        MOVE WKS-BEN-NOMBRE-PRODUCTO(WKS-I) TO
178600             WKS-RECOM-NOMBRE(WKS-RECOM-CANTIDAD)
178700        MOVE WKS-BEN-MONTO(WKS-I) TO
178800             WKS-RECOM-MONTO(WKS-RECOM-CANTIDAD)
178900        MOVE WKS-BEN-RAZON(WKS-I) TO
179000             WKS-RECOM-RAZON(WKS-RECOM-CANTIDAD)
179100     END-IF.
179200 630-ARMA-RECOMENDACIONES-E. EXIT.
179300
179400*    ARMA Y ESCRIBE LA LINEA DE RECOMENDACIONES DEL CLIENTE.
179500*    LOS CASILLEROS SIN PRODUCTO QUEDAN EN 'NOT CALCULATED'.
179600 640-ESCRIBE-RECOMENDACIONES SECTION.
179700     MOVE WKS-CLIENTE-CLAVE  TO PBRC-CODIGO-CLIENTE
179800     MOVE WKS-CLIENTE-NOMBRE TO PBRC-NOMBRE-CLIENTE
179900     IF WKS-PRODUCTO-ACTUAL = SPACES
180000        MOVE 'NONE' TO PBRC-PRODUCTO-ACTUAL
180100     ELSE
180200        MOVE WKS-PRODUCTO-ACTUAL TO PBRC-PRODUCTO-ACTUAL
180300     END-IF
180400     PERFORM 641-LIMPIA-CASILLERO THRU 641-LIMPIA-CASILLERO-E
180500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4
180600     PERFORM 642-LLENA-CASILLERO THRU 642-LLENA-CASILLERO-E
180700         VARYING WKS-I FROM 1 BY 1
180800         UNTIL WKS-I > WKS-RECOM-CANTIDAD
180900     WRITE PBRECL-LINEA
181000     IF FS-PBRECL NOT = '00'
181100        MOVE 'PBRECL' TO ARCHIVO
181150        MOVE FS-PBRECL TO WKS-77-ULTIMO-FS                        TKT44910
181200        MOVE 'WRITE'  TO ACCION
181300        PERFORM 910-ERROR-ARCHIVO
181400     END-IF.
181500 640-ESCRIBE-RECOMENDACIONES-E. EXIT.
181600
181633*    INICIALIZA UN CASILLERO DEL REPORTE DE RECOMENDACIONES EN
181666*    'NOT CALCULATED' CON BENEFICIO CERO, ANTES DE LLENARLO.
181700 641-LIMPIA-CASILLERO SECTION.
181750     MOVE WKS-I TO PBRC-RANK(WKS-I)                               TKT44930
181780     MOVE 0 TO PBRC-ID-PRODUCTO(WKS-I)                            TKT44930
181800     MOVE 'NOT CALCULATED' TO PBRC-PRODUCTO-NOMBRE(WKS-I)
181900     MOVE 0 TO PBRC-PRODUCTO-BENEFICIO(WKS-I)
182000     MOVE SPACES TO PBRC-PRODUCTO-RAZON(WKS-I).
182100 641-LIMPIA-CASILLERO-E. EXIT.
182200
182225*    LLENA UN CASILLERO DEL REPORTE DE RECOMENDACIONES CON EL
182250*    PRODUCTO, BENEFICIO Y RAZON DEL SIGUIENTE MEJOR BENEFICIO
182275*    DE LA TABLA YA ORDENADA (SALTANDO EL PRODUCTO ACTUAL).
182300 642-LLENA-CASILLERO SECTION.
182350     MOVE WKS-I TO PBRC-RANK(WKS-I)                               TKT44930
182380     MOVE WKS-RECOM-ID(WKS-I) TO PBRC-ID-PRODUCTO(WKS-I)          TKT44930
182400     MOVE WKS-RECOM-NOMBRE(WKS-I) TO PBRC-PRODUCTO-NOMBRE(WKS-I)
182500     MOVE WKS-RECOM-MONTO(WKS-I)  TO
182600          PBRC-PRODUCTO-BENEFICIO(WKS-I)
182700     MOVE WKS-RECOM-RAZON(WKS-I)  TO PBRC-PRODUCTO-RAZON(WKS-I).
182800 642-LLENA-CASILLERO-E. EXIT.
182900******************************************************************
183000*     7 0 0   -   A C U M U L A   E S T A D I S T I C A S   D E  *
183100*     L A   C O R R I D A   ( C O N T A D O R E S   G L O B A    *
183200*     L E S   U S A D O S   P O R   E L   R E S U M E N   8 0 0 )*
183300******************************************************************
183400 700-ACUMULA-ESTADISTICAS SECTION.
183500     IF WKS-RECOM-CANTIDAD NOT = 0
183600        ADD 1 TO WKS-CLIENTES-CON-RECOM
183700        ADD WKS-RECOM-MONTO(1) TO WKS-SUMA-TOP1-BENEFICIO
183800        ADD 1 TO WKS-CANT-TOP1-BENEFICIO
183900     END-IF
184000     PERFORM 710-ACUMULA-RANGO THRU 710-ACUMULA-RANGO-E
184100         VARYING WKS-I FROM 1 BY 1
184200         UNTIL WKS-I > WKS-RECOM-CANTIDAD.
184300 700-ACUMULA-ESTADISTICAS-E. EXIT.
184400
184500*    SUMA EL BENEFICIO DE CADA RANGO AL POTENCIAL TOTAL Y
184600*    ACUMULA EL CONTEO DE RECOMENDACIONES POR PRODUCTO.
184700 710-ACUMULA-RANGO SECTION.
184800     ADD WKS-RECOM-MONTO(WKS-I) TO WKS-SUMA-POTENCIAL
184900     ADD 1 TO WKS-CONTEO-PRODUCTO(WKS-RECOM-ID(WKS-I)).
185000 710-ACUMULA-RANGO-E. EXIT.
185100******************************************************************
185200*     8 0 0   -   C I E R R E   D E   L A   C O R R I D A   Y    *
185300*     E S C R I T U R A   D E L   R E P O R T E   D E            *
185400*     R E S U M E N   ( P B R S U M )                            *
185500******************************************************************
185600 800-CIERRE-Y-RESUMEN SECTION.
185700     PERFORM 801-CALCULA-TASA-Y-PROMEDIO
185800        THRU 801-CALCULA-TASA-Y-PROMEDIO-E
185900     PERFORM 802-COPIA-PRODCONT THRU 802-COPIA-PRODCONT-E
186000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10
186100     PERFORM 810-ORDENA-PRODCONT THRU 810-ORDENA-PRODCONT-E
186200     PERFORM 815-ARMA-TOP5 THRU 815-ARMA-TOP5-E
186300         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5
186400     PERFORM 820-ESCRIBE-ENCABEZADOS
186500        THRU 820-ESCRIBE-ENCABEZADOS-E
186600     PERFORM 830-ESCRIBE-TOTALES THRU 830-ESCRIBE-TOTALES-E
186700     PERFORM 840-ESCRIBE-DETALLE-TOP5
186800        THRU 840-ESCRIBE-DETALLE-TOP5-E
186900        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5.
187000 800-CIERRE-Y-RESUMEN-E. EXIT.
187100
187200*    TASA DE RECOMENDACION (PORCENTAJE CON 1 DECIMAL) Y
187300*    BENEFICIO PROMEDIO DEL PUESTO 1, PROTEGIDOS CONTRA
187400*    DIVISION POR CERO CUANDO NO SE PROCESO NINGUN CLIENTE.
187500 801-CALCULA-TASA-Y-PROMEDIO SECTION.
187600     IF WKS-TOTAL-CLIENTES = 0
187700        MOVE 0 TO WKS-TASA-RECOMENDACION
187800     ELSE
187900        COMPUTE WKS-TASA-RECOMENDACION ROUNDED =
188000            WKS-CLIENTES-CON-RECOM / WKS-TOTAL-CLIENTES * 100
188100     END-IF
188200     IF WKS-CANT-TOP1-BENEFICIO = 0
188300        MOVE 0 TO WKS-BENEFICIO-PROMEDIO
188400     ELSE
188500        COMPUTE WKS-BENEFICIO-PROMEDIO ROUNDED =
188600            WKS-SUMA-TOP1-BENEFICIO / WKS-CANT-TOP1-BENEFICIO
188700     END-IF.
188800 801-CALCULA-TASA-Y-PROMEDIO-E. EXIT.
188900
189000*    TRASLADA EL CATALOGO DE 10 PRODUCTOS Y SU CONTADOR DE
189100*    RECOMENDACIONES A LA TABLA DE TRABAJO QUE SE ORDENARA.
189200 802-COPIA-PRODCONT SECTION.
189300     MOVE PBCAT-NOMBRE-PRODUCTO(WKS-I) TO WKS-PC-NOMBRE(WKS-I)
189400     MOVE WKS-CONTEO-PRODUCTO(WKS-I)   TO WKS-PC-CONTEO(WKS-I).
189500 802-COPIA-PRODCONT-E. EXIT.
189600
189700*    ORDENAMIENTO BURBUJA DESCENDENTE DE LOS 10 PRODUCTOS POR
189800*    CONTEO DE RECOMENDACIONES (MISMO ESQUEMA QUE 320/620).
189900 810-ORDENA-PRODCONT SECTION.
190000     PERFORM 811-PASADA-PRODCONT THRU 811-PASADA-PRODCONT-E
190100         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I >= 10.
190200 810-ORDENA-PRODCONT-E. EXIT.
190300
190333*    UNA PASADA DE LA BURBUJA SOBRE EL CONTADOR DE PRODUCTOS
190366*    MAS RECOMENDADOS, PARA SACAR EL TOP-5 DEL RESUMEN.
190400 811-PASADA-PRODCONT SECTION.
190500     PERFORM 812-COMPARA-PRODCONT THRU 812-COMPARA-PRODCONT-E
190600         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 10 - WKS-I.
190700 811-PASADA-PRODCONT-E. EXIT.
190800
190833*    INTERCAMBIA DOS PRODUCTOS DEL CONTADOR CUANDO EL DE LA
190866*    IZQUIERDA SE RECOMENDO MENOS VECES QUE EL DE LA DERECHA.
190900 812-COMPARA-PRODCONT SECTION.
191000     IF WKS-PC-CONTEO(WKS-J) < WKS-PC-CONTEO(WKS-J + 1)
191100        MOVE WKS-PC-ENTRADA(WKS-J)     TO WKS-PC-SWAP
191200        MOVE WKS-PC-ENTRADA(WKS-J + 1) TO WKS-PC-ENTRADA(WKS-J)
191300        MOVE WKS-PC-SWAP TO WKS-PC-ENTRADA(WKS-J + 1)
191400     END-IF.
191500 812-COMPARA-PRODCONT-E. EXIT.
191600
191700*    TOMA LOS PRIMEROS 5 PRODUCTOS YA ORDENADOS DESCENDENTE
191800*    COMO EL TOP-5 DE PRODUCTOS MAS RECOMENDADOS.
191900 815-ARMA-TOP5 SECTION.
192000     MOVE WKS-PC-NOMBRE(WKS-I) TO WKS-TOP5-NOMBRE(WKS-I)
192100     MOVE WKS-PC-CONTEO(WKS-I) TO WKS-TOP5-CONTEO(WKS-I).
192200 815-ARMA-TOP5-E. EXIT.
192300
192400*    TITULO DEL REPORTE DE RESUMEN DE FIN DE CORRIDA.
192433*    IMPRIME LOS TITULOS DEL RESUMEN DE CORRIDA (PBRSUM): NOMBRE
192466*    DEL PROGRAMA, FECHA Y ENCABEZADOS DE COLUMNA.
192500 820-ESCRIBE-ENCABEZADOS SECTION.
192600     MOVE SPACES TO PBRSUM-LINEA
192700     MOVE 'RESUMEN DE PERSONALIZACION DE PRODUCTOS BANCARIOS'
192800         TO PBRSUM-LINEA
192900     PERFORM 890-ESCRIBE-RESUMEN THRU 890-ESCRIBE-RESUMEN-E
193000     MOVE SPACES TO PBRSUM-LINEA
193100     PERFORM 890-ESCRIBE-RESUMEN THRU 890-ESCRIBE-RESUMEN-E.
193200 820-ESCRIBE-ENCABEZADOS-E. EXIT.
193300
193400*    LINEAS DE TOTALES: CLIENTES PROCESADOS, CLIENTES CON
193500*    RECOMENDACION, TASA, BENEFICIO PROMEDIO DEL PUESTO 1 Y
193600*    BENEFICIO POTENCIAL TOTAL.
193700 830-ESCRIBE-TOTALES SECTION.
193800     MOVE SPACES TO PBRSUM-LINEA
193900     MOVE WKS-TOTAL-CLIENTES TO WKS-CONTADOR-EDITADO
194000     PERFORM 472-COMPACTA-CONTADOR THRU 472-COMPACTA-CONTADOR-E
194100     STRING 'TOTAL CLIENTS: ' DELIMITED BY SIZE
194200         WKS-CONTADOR-EDITADO(WKS-PUNTERO:) DELIMITED BY SIZE
194300         INTO PBRSUM-LINEA
194400     PERFORM 890-ESCRIBE-RESUMEN THRU 890-ESCRIBE-RESUMEN-E
194500
194600     MOVE SPACES TO PBRSUM-LINEA
194700     MOVE WKS-CLIENTES-CON-RECOM TO WKS-CONTADOR-EDITADO
194800     PERFORM 472-COMPACTA-CONTADOR THRU 472-COMPACTA-CONTADOR-E
194900     STRING 'CLIENTS WITH RECOMMENDATIONS: ' DELIMITED BY SIZE
195000         WKS-CONTADOR-EDITADO(WKS-PUNTERO:) DELIMITED BY SIZE
195100         INTO PBRSUM-LINEA
195200     PERFORM 890-ESCRIBE-RESUMEN THRU 890-ESCRIBE-RESUMEN-E
195300
195400     MOVE SPACES TO PBRSUM-LINEA
195500     MOVE WKS-TASA-RECOMENDACION TO WKS-PORCENTAJE-EDITADO
195600     PERFORM 471-COMPACTA-PORCENTAJE
195700        THRU 471-COMPACTA-PORCENTAJE-E
195800     STRING 'RECOMMENDATION RATE: ' DELIMITED BY SIZE
195900         WKS-PORCENTAJE-EDITADO(WKS-PUNTERO:) DELIMITED BY SIZE
196000         '%' DELIMITED BY SIZE
196100         INTO PBRSUM-LINEA
196200     PERFORM 890-ESCRIBE-RESUMEN THRU 890-ESCRIBE-RESUMEN-E
196300
196400     MOVE SPACES TO PBRSUM-LINEA
196500     MOVE WKS-BENEFICIO-PROMEDIO TO WKS-LINEA-EDITADA
196600     PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
196700     STRING 'AVERAGE TOP-1 BENEFIT: ' DELIMITED BY SIZE
196800         WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED BY SIZE
196900         INTO PBRSUM-LINEA
197000     PERFORM 890-ESCRIBE-RESUMEN THRU 890-ESCRIBE-RESUMEN-E
197100
197200     MOVE SPACES TO PBRSUM-LINEA
197300     MOVE WKS-SUMA-POTENCIAL TO WKS-LINEA-EDITADA
197400     PERFORM 470-COMPACTA-MONTO THRU 470-COMPACTA-MONTO-E
197500     STRING 'TOTAL POTENTIAL BENEFIT: ' DELIMITED BY SIZE
197600         WKS-LINEA-EDITADA(WKS-PUNTERO:) DELIMITED BY SIZE
197700         INTO PBRSUM-LINEA
197800     PERFORM 890-ESCRIBE-RESUMEN THRU 890-ESCRIBE-RESUMEN-E
197900
198000     MOVE SPACES TO PBRSUM-LINEA
198100     PERFORM 890-ESCRIBE-RESUMEN THRU 890-ESCRIBE-RESUMEN-E
198200     MOVE SPACES TO PBRSUM-LINEA
198300     MOVE 'TOP 5 MOST RECOMMENDED PRODUCTS' TO PBRSUM-LINEA
198400     PERFORM 890-ESCRIBE-RESUMEN THRU 890-ESCRIBE-RESUMEN-E.
198500 830-ESCRIBE-TOTALES-E. EXIT.
198600
198700*    UNA LINEA DE DETALLE POR CADA PRODUCTO DEL TOP-5, CON SU
198800*    POSICION, NOMBRE Y CANTIDAD DE VECES RECOMENDADO.
198900 840-ESCRIBE-DETALLE-TOP5 SECTION.
199000     MOVE SPACES TO PBRSUM-LINEA
199100     MOVE WKS-I TO WKS-RANGO-TOP5
199200     MOVE WKS-TOP5-CONTEO(WKS-I) TO WKS-CONTADOR-EDITADO
199300     PERFORM 472-COMPACTA-CONTADOR THRU 472-COMPACTA-CONTADOR-E
199400     STRING 'TOP ' DELIMITED BY SIZE
199500         WKS-RANGO-TOP5 DELIMITED BY SIZE
199600         ' - ' DELIMITED BY SIZE
199700         WKS-TOP5-NOMBRE(WKS-I) DELIMITED BY SPACE
199800         ' (' DELIMITED BY SIZE
199900         WKS-CONTADOR-EDITADO(WKS-PUNTERO:) DELIMITED BY SIZE
200000         ' RECOMMENDATIONS)' DELIMITED BY SIZE
200100         INTO PBRSUM-LINEA
200200     PERFORM 890-ESCRIBE-RESUMEN THRU 890-ESCRIBE-RESUMEN-E.
200300 840-ESCRIBE-DETALLE-TOP5-E. EXIT.
200400
200500*    RUTINA COMUN DE ESCRITURA DEL REPORTE DE RESUMEN.
200533*    RUTINA COMUN DE ESCRITURA DEL REPORTE DE RESUMEN; VALIDA EL
200566*    FILE STATUS DE PBRSUM IGUAL QUE 450 Y 460.
200600 890-ESCRIBE-RESUMEN SECTION.
200700     WRITE PBRSUM-LINEA
200800     IF FS-PBRSUM NOT = '00'
200900        MOVE 'PBRSUM' TO ARCHIVO
200950        MOVE FS-PBRSUM TO WKS-77-ULTIMO-FS                        TKT44910
201000        MOVE 'WRITE'  TO ACCION
201100        PERFORM 910-ERROR-ARCHIVO
201200     END-IF.
201300 890-ESCRIBE-RESUMEN-E. EXIT.
201400
201500*    RECIBE EL CONTADOR YA EDITADO EN WKS-CONTADOR-EDITADO Y
201600*    CALCULA EL PUNTERO DE INICIO SIN LOS BLANCOS A LA
201700*    IZQUIERDA, PARA PODER INSERTARLO EN UN STRING.
201800 472-COMPACTA-CONTADOR SECTION.
201900     MOVE 0 TO WKS-CONTADOR-ESP
202000     INSPECT WKS-CONTADOR-EDITADO TALLYING WKS-CONTADOR-ESP
202100         FOR LEADING SPACE
202200     COMPUTE WKS-PUNTERO = WKS-CONTADOR-ESP + 1.
202300 472-COMPACTA-CONTADOR-E. EXIT.
202400******************************************************************
202500*     9 0 0   -   C I E R R E   D E   A R C H I V O S   D E      *
202600*     E N T R A D A   Y   S A L I D A                            *
202700******************************************************************
202800 900-CIERRA-ARCHIVOS SECTION.
202900     CLOSE PBCLIE
203000     CLOSE PBTRAN
203100     CLOSE PBTRAF
203200     CLOSE PBRECL
203300     CLOSE PBSGDL
203400     CLOSE PBBNDL
203500     CLOSE PBRSUM.
203600 900-CIERRA-ARCHIVOS-E. EXIT.
