000100******************************************************************
000200*        C O P Y   P B C A T   -   C A T A L O G O   D E         *
000300*          P R O D U C T O S   B A N C A R I O S   (10)          *
000400******************************************************************
000500* APLICACION  : PRODUCTOS BANCARIOS - PERSONALIZACION            *
000600* DESCRIPCION : TABLA DE CATALOGO EN MEMORIA, EQUIVALENTE A LA   *
000700*             : TABLA DE REFERENCIA DE PRODUCTOS DEL SISTEMA     *
000800*             : FUENTE.  NO REQUIERE ARCHIVO; SE ARMA CON        *
000900*             : FILLER-VALUE Y SE EXPONE POR MEDIO DE UN         *
001000*             : REDEFINES CON OCCURS, AL ESTILO DE LAS TABLAS    *
001100*             : DE CATALOGO DEL DEPARTAMENTO (VER TABLA-DIAS).   *
001200*             : LAS TASAS DE CADA PRODUCTO ESTAN EMBEBIDAS EN    *
001300*             : LAS FORMULAS DEL CALCULADOR DE BENEFICIOS, NO    *
001400*             : EN ESTA TABLA.                                  *
001500******************************************************************
001600*   2024-02-08 EEDR TKT-44105  VERSION INICIAL DE LA TABLA       *TKT44105
001650*   2026-02-16 MFLG TKT-44930  LOS NOMBRES DE LOS DEPOSITOS      *TKT44930
001660*                              (06/07/08) LLEVAN LA TASA ENTRE   *TKT44930
001670*                              PARENTESIS, IGUAL QUE LA TABLA    *TKT44930
001680*                              FUENTE DE PRODUCTOS               TKT44930
001700******************************************************************
001800 01  PBCAT-CADENA-PRODUCTOS.
001900     05  FILLER  PIC X(52) VALUE
002000         '01TRAVEL CARD                   CASHBACK            '.
002100     05  FILLER  PIC X(52) VALUE
002200         '02PREMIUM CARD                  CASHBACK            '.
002300     05  FILLER  PIC X(52) VALUE
002400         '03CREDIT CARD                   CASHBACK            '.
002500     05  FILLER  PIC X(52) VALUE
002600         '04FX EXCHANGE                   FX                  '.
002700     05  FILLER  PIC X(52) VALUE
002800         '05CASH LOAN                     INTEREST            '.
002900     05  FILLER  PIC X(52) VALUE
003000         '06DEPOSIT SAVINGS (16.5%)       INTEREST            '.
003100     05  FILLER  PIC X(52) VALUE
003200         '07DEPOSIT ACCUMULATIVE (15.5%)  INTEREST            '.
003300     05  FILLER  PIC X(52) VALUE
003400         '08DEPOSIT MULTICURRENCY (14.5%) INTEREST            '.
003500     05  FILLER  PIC X(52) VALUE
003600         '09INVESTMENTS                   COMMISSION          '.
003700     05  FILLER  PIC X(52) VALUE
003800         '10GOLD BARS                     ALLOCATION          '.
003900 01  PBCAT-TABLA REDEFINES PBCAT-CADENA-PRODUCTOS.
004000     05  PBCAT-ENTRADA OCCURS 10 TIMES
004100                       INDEXED BY PBCAT-IDX.
004200         10  PBCAT-ID-PRODUCTO       PIC 9(02).
004300         10  PBCAT-NOMBRE-PRODUCTO   PIC X(30).
004400         10  PBCAT-TIPO-BENEFICIO    PIC X(20).
