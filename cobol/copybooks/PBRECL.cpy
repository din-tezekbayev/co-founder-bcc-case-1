000100******************************************************************
000200*        C O P Y   P B R E C L   -   R E P O R T E   D E         *
000300*        R E C O M E N D A C I O N E S   ( P B R M )             *
000400******************************************************************
000500* APLICACION  : PRODUCTOS BANCARIOS - PERSONALIZACION            *
000600* ARCHIVO     : PBRECL  (REPORTE DE RECOMENDACIONES POR CLIENTE) *
000700* SECUENCIA   : UNA LINEA POR CLIENTE, SIN QUIEBRE DE CONTROL    *
000800* DESCRIPCION : CLIENTE, PRODUCTO ACTUAL Y LOS 4 PRODUCTOS MEJOR *
000900*             : RANKEADOS CON SU BENEFICIO ANUAL ESTIMADO.  LOS  *
001000*             : CASILLEROS SIN PRODUCTO SE MARCAN 'NOT           *
001100*             : CALCULATED' CON BENEFICIO CERO.                 *
001200******************************************************************
001300*   2024-02-20 EEDR TKT-44130  VERSION INICIAL DEL LAYOUT        *TKT44130
001400*   2024-07-15 EEDR TKT-44530  SE AGREGA RAZON DE LA             *TKT44530
001500*                              RECOMENDACION POR CASILLERO       *TKT44530
001550*   2026-02-16 MFLG TKT-44930  SE AGREGAN RANGO Y ID DE PRODUCTO *TKT44930
001560*                              POR CASILLERO, IMPLICITOS HASTA   *TKT44930
001570*                              AHORA EN LA POSICION DEL ARREGLO  *TKT44930
001600******************************************************************
001700 01  PBRECL-LINEA.
001800     05  PBRC-CODIGO-CLIENTE         PIC 9(06).
001900     05  FILLER                      PIC X(02) VALUE SPACES.
002000     05  PBRC-NOMBRE-CLIENTE         PIC X(30).
002100     05  FILLER                      PIC X(02) VALUE SPACES.
002200     05  PBRC-PRODUCTO-ACTUAL        PIC X(30).
002300     05  FILLER                      PIC X(02) VALUE SPACES.
002400     05  PBRC-RANKING OCCURS 4 TIMES.
002420         10  PBRC-RANK               PIC 9.
002440*           POSICION DEL CASILLERO (1-4), DE MAYOR A MENOR        TKT44930
002450*           BENEFICIO                                             TKT44930
002460         10  FILLER                  PIC X(02) VALUE SPACES.
002470         10  PBRC-ID-PRODUCTO        PIC 9(02).
002480*           ID DEL PRODUCTO EN PBCAT-ENTRADA (1-10), CERO SI EL   TKT44930
002485*           CASILLERO NO TIENE PRODUCTO ASIGNADO                  TKT44930
002490         10  FILLER                  PIC X(02) VALUE SPACES.
002500         10  PBRC-PRODUCTO-NOMBRE    PIC X(30).
002600         10  FILLER                  PIC X(02) VALUE SPACES.
002700         10  PBRC-PRODUCTO-BENEFICIO PIC Z,ZZZ,ZZZ,ZZ9.99-.
002800         10  FILLER                  PIC X(02) VALUE SPACES.
002900         10  PBRC-PRODUCTO-RAZON     PIC X(80).
003000         10  FILLER                  PIC X(02) VALUE SPACES.
