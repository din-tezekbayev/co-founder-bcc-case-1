000100******************************************************************
000200*        C O P Y   P B B N D L   -   L I S T A D O   D E         *
000300*          B E N E F I C I O S   ( D E B U G ,   P B R M )       *
000400******************************************************************
000500* APLICACION  : PRODUCTOS BANCARIOS - PERSONALIZACION            *
000600* ARCHIVO     : PBBNDL  (LISTADO DE BENEFICIOS, LINE SEQUENTIAL) *
000700* SECUENCIA   : POR CODIGO DE CLIENTE, BENEFICIO DESCENDENTE     *
000800* DESCRIPCION : UNA LINEA POR BENEFICIO CALCULADO (DE LOS 10     *
000900*             : PRODUCTOS), USADA PARA AUDITAR EL CALCULADOR     *
001000*             : DE BENEFICIOS ANTES DEL RANKING DE RECOMENDA-    *
001100*             : CIONES.                                         *
001200******************************************************************
001300*   2024-02-14 EEDR TKT-44118  VERSION INICIAL DEL LAYOUT        *TKT44118
001350*   2026-02-16 MFLG TKT-44930  SE AGREGA EL ID DE PRODUCTO DEL   *TKT44930
001360*                              CATALOGO, AUSENTE DESDE LA        *TKT44930
001370*                              VERSION INICIAL                   *TKT44930
001400******************************************************************
001500 01  PBBNDL-LINEA.
001600     05  PBBN-CODIGO-CLIENTE         PIC 9(06).
001700     05  FILLER                      PIC X(02) VALUE SPACES.
001800     05  PBBN-NOMBRE-CLIENTE         PIC X(30).
001900     05  FILLER                      PIC X(02) VALUE SPACES.
001950     05  PBBN-ID-PRODUCTO            PIC 9(02).
001970*        ID DEL PRODUCTO EN PBCAT-ENTRADA (1-10)                  TKT44930
001980     05  FILLER                      PIC X(02) VALUE SPACES.
002000     05  PBBN-NOMBRE-PRODUCTO        PIC X(30).
002100     05  FILLER                      PIC X(02) VALUE SPACES.
002200     05  PBBN-MONTO-BENEFICIO        PIC Z,ZZZ,ZZZ,ZZ9.99-.
002300     05  FILLER                      PIC X(02) VALUE SPACES.
002400     05  PBBN-TIPO-BENEFICIO         PIC X(20).
002500     05  FILLER                      PIC X(02) VALUE SPACES.
002600     05  PBBN-CONFIANZA              PIC 9.99.
002700     05  FILLER                      PIC X(06) VALUE SPACES.
