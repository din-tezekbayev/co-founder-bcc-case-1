000100******************************************************************
000200*        C O P Y   P B S G D L   -   L I S T A D O   D E         *
000300*            S E N A L E S   ( D E B U G ,   P B R M )           *
000400******************************************************************
000500* APLICACION  : PRODUCTOS BANCARIOS - PERSONALIZACION            *
000600* ARCHIVO     : PBSGDL  (LISTADO DE SENALES, LINE SEQUENTIAL)    *
000700* SECUENCIA   : POR CODIGO DE CLIENTE, TIPO DE SENAL             *
000800* DESCRIPCION : UNA LINEA POR SENAL DETECTADA, USADA PARA        *
000900*             : AUDITAR EL MOTOR DE DETECCION DE COMPORTAMIENTO. *
001000******************************************************************
001100*   2024-02-11 EEDR TKT-44110  VERSION INICIAL DEL LAYOUT        *TKT44110
001200*   2024-07-18 EEDR TKT-44540  SE AMPLIA TIPO DE SENAL A 31      *TKT44540
001300*                              POS. PARA EL NOMBRE MAS LARGO     *TKT44540
001400*                              (MULTICURRENCY DEPOSIT CANDIDATE) *TKT44540
001500******************************************************************
001600 01  PBSGDL-LINEA.
001700     05  PBSG-CODIGO-CLIENTE         PIC 9(06).
001800     05  FILLER                      PIC X(02) VALUE SPACES.
001900     05  PBSG-NOMBRE-CLIENTE         PIC X(30).
002000     05  FILLER                      PIC X(02) VALUE SPACES.
002100     05  PBSG-TIPO-SENAL             PIC X(31).
002200     05  FILLER                      PIC X(02) VALUE SPACES.
002300     05  PBSG-VALOR-SENAL            PIC Z,ZZZ,ZZZ,ZZ9.99-.
002400     05  FILLER                      PIC X(02) VALUE SPACES.
002500     05  PBSG-FRECUENCIA             PIC ZZZZ9.
002600     05  FILLER                      PIC X(02) VALUE SPACES.
002700     05  PBSG-FORTALEZA              PIC X(06).
002800         88  PBSG-FORTALEZA-ALTA          VALUE 'HIGH'.
002900         88  PBSG-FORTALEZA-MEDIA         VALUE 'MEDIUM'.
003000         88  PBSG-FORTALEZA-BAJA          VALUE 'LOW'.
003100     05  FILLER                      PIC X(09) VALUE SPACES.
