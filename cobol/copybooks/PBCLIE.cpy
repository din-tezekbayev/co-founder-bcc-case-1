000100******************************************************************
000200*        C O P Y   P B C L I E   -   M A E S T R O   D E         *
000300*                  C L I E N T E S   ( P B R M )                 *
000400******************************************************************
000500* APLICACION  : PRODUCTOS BANCARIOS - PERSONALIZACION            *
000600* ARCHIVO     : PBCLIE  (MAESTRO DE CLIENTES, LINE SEQUENTIAL)   *
000700* SECUENCIA   : ASCENDENTE POR PBCL-CODIGO-CLIENTE               *
000800* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA CON LOS DATOS     *
000900*             : BASICOS DEL CLIENTE Y SU SALDO PROMEDIO DE LOS   *
001000*             : ULTIMOS TRES MESES, USADO POR EL MOTOR DE        *
001100*             : SENALES Y EL CALCULADOR DE BENEFICIOS.           *
001200******************************************************************
001300*   2024-02-05 EEDR TKT-44101  VERSION INICIAL DEL LAYOUT        *TKT44101
001400*   2024-03-18 EEDR TKT-44288  SE AGREGA DESGLOSE DE CIUDAD      *TKT44288
001500******************************************************************
001600 01  PBCLIE-REGISTRO.
001700*----------------------------------------------------------------*
001800*    LLAVE DEL REGISTRO                                          *
001900*----------------------------------------------------------------*
002000     05  PBCL-CODIGO-CLIENTE         PIC 9(06).
002100*----------------------------------------------------------------*
002200*    DATOS GENERALES DEL CLIENTE                                 *
002300*----------------------------------------------------------------*
002400     05  PBCL-NOMBRE-CLIENTE         PIC X(30).
002500     05  PBCL-ESTADO-CLIENTE         PIC X(20).
002600         88  PBCL-ES-ESTUDIANTE           VALUE 'STUDENT'.
002700         88  PBCL-ES-NOMINA               VALUE 'SALARY'.
002800         88  PBCL-ES-PREMIUM               VALUE 'PREMIUM'.
002900         88  PBCL-ES-ESTANDAR               VALUE 'STANDARD'.
003000     05  PBCL-EDAD-CLIENTE           PIC 9(03).
003100     05  PBCL-CIUDAD-CLIENTE         PIC X(20).
003200*----------------------------------------------------------------*
003300*    SALDO PROMEDIO MENSUAL (3 MESES), EN TENGUE (KZT)           *
003400*----------------------------------------------------------------*
003500     05  PBCL-SALDO-PROMEDIO         PIC S9(11)V99.
003600*----------------------------------------------------------------*
003700*    INDICADORES DE CALIDAD DE REGISTRO, USO INTERNO DEL MOTOR   *
003800*----------------------------------------------------------------*
003900     05  PBCL-INDICADORES.
004000         10  PBCL-IND-LEIDO          PIC X(01) VALUE 'N'.
004100             88  PBCL-REG-LEIDO-OK         VALUE 'S'.
004200         10  PBCL-IND-SIN-DATOS      PIC X(01) VALUE 'N'.
004300             88  PBCL-REG-SIN-DATOS        VALUE 'S'.
004400     05  FILLER                      PIC X(28).
