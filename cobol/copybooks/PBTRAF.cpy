000100******************************************************************
000200*        C O P Y   P B T R A F   -   T R A N S F E R E N C I A   *
000300*              D E   C U E N T A   ( P B R M )                   *
000400******************************************************************
000500* APLICACION  : PRODUCTOS BANCARIOS - PERSONALIZACION            *
000600* ARCHIVO     : PBTRAF  (TRANSFERENCIAS DE CUENTA, 3 MESES)      *
000700* SECUENCIA   : ASCENDENTE POR PBTF-CODIGO-CLIENTE, PBTF-FECHA   *
000800* DESCRIPCION : UNA TRANSFERENCIA POR REGISTRO (NOMINA, P2P,     *
000900*             : RETIRO ATM, COMPRA/VENTA DE DIVISAS, PAGOS DE    *
001000*             : PRESTAMO O TARJETA, APORTES/RETIROS DE           *
001100*             : INVERSION).  SOLO LAS TRANSFERENCIAS EN TENGUE   *
001200*             : (KZT) ENTRAN A LOS ACUMULADOS POR TIPO.          *
001300******************************************************************
001400*   2024-02-05 EEDR TKT-44101  VERSION INICIAL DEL LAYOUT        *TKT44101
001500*   2024-04-02 EEDR TKT-44351  SE AGREGA 88 DE TIPO DE MORA CC   *TKT44351
001600******************************************************************
001700 01  PBTRAF-REGISTRO.
001800*----------------------------------------------------------------*
001900*    LLAVE DE CORRELACION CON EL MAESTRO DE CLIENTES             *
002000*----------------------------------------------------------------*
002100     05  PBTF-CODIGO-CLIENTE         PIC 9(06).
002200*----------------------------------------------------------------*
002300*    FECHA DE LA TRANSFERENCIA, FORMATO ISO AAAA-MM-DD           *
002400*----------------------------------------------------------------*
002500     05  PBTF-FECHA.
002600         10  PBTF-FECHA-ANIO         PIC X(04).
002700         10  FILLER                  PIC X(01).
002800         10  PBTF-FECHA-MES          PIC X(02).
002900         10  FILLER                  PIC X(01).
003000         10  PBTF-FECHA-DIA          PIC X(02).
003100*----------------------------------------------------------------*
003200*    TIPO DE TRANSFERENCIA                                       *
003300*----------------------------------------------------------------*
003400     05  PBTF-TIPO                   PIC X(25).
003500         88  PBTF-TIPO-SALARIO-IN          VALUE 'salary_in'.
003600         88  PBTF-TIPO-P2P-OUT             VALUE 'p2p_out'.
003700         88  PBTF-TIPO-TARJETA-OUT         VALUE 'card_out'.
003800         88  PBTF-TIPO-RETIRO-ATM          VALUE 'atm_withdrawal'.
003900         88  PBTF-TIPO-COMPRA-FX           VALUE 'fx_buy'.
004000         88  PBTF-TIPO-VENTA-FX            VALUE 'fx_sell'.
004100         88  PBTF-TIPO-DEPOSITO-OUT        VALUE
004200                                       'deposit_topup_out'.
004300         88  PBTF-TIPO-PRESTAMO-OUT        VALUE
004400                                       'loan_payment_out'.
004500         88  PBTF-TIPO-TARJETA-PAGO-OUT    VALUE
004600                                       'cc_repayment_out'.
004700         88  PBTF-TIPO-CUOTA-OUT           VALUE
004800                                       'installment_payment_out'.
004900         88  PBTF-TIPO-INVERSION-OUT       VALUE 'invest_out'.
005000         88  PBTF-TIPO-INVERSION-IN        VALUE 'invest_in'.
005100*----------------------------------------------------------------*
005200*    DIRECCION DEL MOVIMIENTO                                    *
005300*----------------------------------------------------------------*
005400     05  PBTF-DIRECCION              PIC X(03).
005500         88  PBTF-ES-ENTRADA               VALUE 'IN'.
005600         88  PBTF-ES-SALIDA                VALUE 'OUT'.
005700*----------------------------------------------------------------*
005800*    MONTO Y MONEDA DE LA TRANSFERENCIA                          *
005900*----------------------------------------------------------------*
006000     05  PBTF-MONTO                  PIC S9(11)V99.
006100     05  PBTF-MONEDA                 PIC X(03).
006200         88  PBTF-MONEDA-KZT               VALUE 'KZT'.
006300         88  PBTF-MONEDA-USD               VALUE 'USD'.
006400         88  PBTF-MONEDA-EUR               VALUE 'EUR'.
006500         88  PBTF-MONEDA-RUB               VALUE 'RUB'.
006600*----------------------------------------------------------------*
006700*    INDICADOR DE USO INTERNO: TIPO DE MORA/CREDITO PARA LA      *
006800*    SENAL DE USO DE CREDITO EXISTENTE                           *
006900*----------------------------------------------------------------*
007000     05  PBTF-INDICADORES.
007100         10  PBTF-IND-ES-CREDITO     PIC X(01) VALUE 'N'.
007200             88  PBTF-ES-MOV-DE-CREDITO    VALUE 'S'.
007300     05  FILLER                      PIC X(21).
