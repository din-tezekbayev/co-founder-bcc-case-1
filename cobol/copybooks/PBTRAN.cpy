000100******************************************************************
000200*        C O P Y   P B T R A N   -   T R A N S A C C I O N       *
000300*              D E   T A R J E T A   ( P B R M )                 *
000400******************************************************************
000500* APLICACION  : PRODUCTOS BANCARIOS - PERSONALIZACION            *
000600* ARCHIVO     : PBTRAN  (TRANSACCIONES DE TARJETA, 3 MESES)      *
000700* SECUENCIA   : ASCENDENTE POR PBTX-CODIGO-CLIENTE, PBTX-FECHA   *
000800* DESCRIPCION : UNA TRANSACCION DE TARJETA POR REGISTRO.  SOLO   *
000900*             : LAS TRANSACCIONES EN TENGUE (KZT) ENTRAN A LOS   *
001000*             : ACUMULADOS DE GASTO; LAS DEMAS MONEDAS PASAN A   *
001100*             : GASTO EN MONEDA EXTRANJERA AL TIPO DE CAMBIO     *
001200*             : FIJO DEL CATALOGO PBCAT.                         *
001300******************************************************************
001400*   2024-02-05 EEDR TKT-44101  VERSION INICIAL DEL LAYOUT        *TKT44101
001500*   2024-04-02 EEDR TKT-44350  SE AGREGA PRODUCTO ACTUAL         *TKT44350
001600******************************************************************
001700 01  PBTRAN-REGISTRO.
001800*----------------------------------------------------------------*
001900*    LLAVE DE CORRELACION CON EL MAESTRO DE CLIENTES             *
002000*----------------------------------------------------------------*
002100     05  PBTX-CODIGO-CLIENTE         PIC 9(06).
002200*----------------------------------------------------------------*
002300*    FECHA DE LA TRANSACCION, FORMATO ISO AAAA-MM-DD             *
002400*----------------------------------------------------------------*
002500     05  PBTX-FECHA.
002600         10  PBTX-FECHA-ANIO         PIC X(04).
002700         10  FILLER                  PIC X(01).
002800         10  PBTX-FECHA-MES          PIC X(02).
002900         10  FILLER                  PIC X(01).
003000         10  PBTX-FECHA-DIA          PIC X(02).
003100*----------------------------------------------------------------*
003200*    CATEGORIA DE GASTO (TRAVEL, HOTELS, TAXI, RESTAURANTS, ...) *
003300*----------------------------------------------------------------*
003400     05  PBTX-CATEGORIA              PIC X(30).
003500*----------------------------------------------------------------*
003600*    MONTO Y MONEDA DE LA TRANSACCION                            *
003700*----------------------------------------------------------------*
003800     05  PBTX-MONTO                  PIC S9(11)V99.
003900     05  PBTX-MONEDA                 PIC X(03).
004000         88  PBTX-MONEDA-KZT              VALUE 'KZT'.
004100         88  PBTX-MONEDA-USD              VALUE 'USD'.
004200         88  PBTX-MONEDA-EUR              VALUE 'EUR'.
004300         88  PBTX-MONEDA-RUB               VALUE 'RUB'.
004400*----------------------------------------------------------------*
004500*    PRODUCTO BANCARIO USADO EN LA TRANSACCION (PUEDE VENIR EN   *
004600*    BLANCO; EL ULTIMO NO-BLANCO CRONOLOGICO ES EL PRODUCTO      *
004700*    ACTUAL DEL CLIENTE)                                         *
004800*----------------------------------------------------------------*
004900     05  PBTX-PRODUCTO-ACTUAL        PIC X(30).
005000*----------------------------------------------------------------*
005100*    INDICADORES DE USO INTERNO DEL MOTOR DE ANALITICA           *
005200*----------------------------------------------------------------*
005300     05  PBTX-INDICADORES.
005400         10  PBTX-IND-ES-VIAJE       PIC X(01) VALUE 'N'.
005500             88  PBTX-ES-GASTO-VIAJE       VALUE 'S'.
005600         10  PBTX-IND-ES-EXTRANJERA  PIC X(01) VALUE 'N'.
005700             88  PBTX-ES-MONEDA-EXTRANJERA VALUE 'S'.
005800     05  FILLER                      PIC X(18).
