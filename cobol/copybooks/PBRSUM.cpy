000100******************************************************************
000200*        C O P Y   P B R S U M   -   R E P O R T E   D E         *
000300*          R E S U M E N   D E L   P R O C E S O   ( P B R M )   *
000400******************************************************************
000500* APLICACION  : PRODUCTOS BANCARIOS - PERSONALIZACION            *
000600* ARCHIVO     : PBRSUM  (RESUMEN DE FIN DE CORRIDA)              *
000700* DESCRIPCION : TOTALES DE CLIENTES PROCESADOS, TASA DE          *
000800*             : RECOMENDACION, BENEFICIO PROMEDIO Y TOTAL DEL    *
000900*             : TOP-1, Y EL TOP-5 DE PRODUCTOS MAS RECOMENDADOS. *
001000*             : LINEA GENERICA DE 80 POSICIONES, UNA SOLA        *
001100*             : DEFINICION DE REGISTRO PARA TODAS LAS LINEAS     *
001200*             : DEL REPORTE (TITULOS, TOTALES Y DETALLE TOP-5).  *
001300******************************************************************
001400*   2024-02-22 EEDR TKT-44140  VERSION INICIAL DEL LAYOUT        *TKT44140
001500******************************************************************
001600 01  PBRSUM-LINEA                    PIC X(80).
